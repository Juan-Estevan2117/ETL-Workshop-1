000100********************************************                      CA900070
000200*                                          *                      CA900070
000300*  Record Definition For Transform Stage   *                      CA900070
000400*     Written by CA920, read by CA930      *                      CA900070
000500********************************************                      CA900070
000600* File size 238 bytes (233 data + 5 reserve).                     CA900070
000700* Carries every surviving, cleaned, date-expanded application -   CA900070
000800* the only records CA930 ever sees for dimension/fact loading.    CA900070
000900*                                                                 CA900070
001000* 11/11/25 DRA - Created.                                         CA900070
001100* 13/11/25 DRA - Added App-Quarter, missed off the first cut -    CA900070
001200*                caught it loading bogus dates into DIM-DATE.     CA900070
001300*                                                                 CA900070
001400 FD  CA-Transform-File.                                           CA900070
001500 01  CA-Transform-Record.                                         CA900070
001600     03  CAT-First-Name        pic x(30).                         CA900070
001700     03  CAT-Last-Name         pic x(30).                         CA900070
001800     03  CAT-Email             pic x(50).                         CA900070
001900     03  CAT-Application-Date  pic x(10).                         CA900070
002000     03  CAT-Country           pic x(30).                         CA900070
002100     03  CAT-YOE               pic 9(2).                          CA900070
002200     03  CAT-Seniority         pic x(15).                         CA900070
002300     03  CAT-Technology        pic x(40).                         CA900070
002400     03  CAT-Code-Chall-Score  pic 9(2)v9(2).                     CA900070
002500     03  CAT-Tech-Intvw-Score  pic 9(2)v9(2).                     CA900070
002600     03  CAT-Is-Hired          pic 9.                             CA900070
002700     03  CAT-App-Year          pic 9(4).                          CA900070
002800     03  CAT-App-Month         pic 9(2).                          CA900070
002900     03  CAT-App-Day           pic 9(2).                          CA900070
003000     03  CAT-App-Quarter       pic 9.                             CA900070
003100     03  CAT-Date-SK           pic 9(8).                          CA900070
003200     03  filler                pic x(5).                          CA900070
003300*                                                                 CA900070
