000100*                                                                 CA900110
000200* SELCDTCH.COB                                                    CA900110
000300* Select clause for the DIM-TECHNOLOGY store.                     CA900110
000400*                                                                 CA900110
000500* 11/11/25 DRA - Created.                                         CA900110
000600*                                                                 CA900110
000700 SELECT CA-Dim-Technology-File ASSIGN TO "CADIMTCH"               CA900110
000800     ORGANIZATION IS LINE SEQUENTIAL                              CA900110
000900     ACCESS MODE IS SEQUENTIAL                                    CA900110
001000     FILE STATUS IS CA-Dim-Technology-Status.                     CA900110
