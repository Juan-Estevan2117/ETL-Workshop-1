000100*                                                                 CA900210
000200* WSCACALL.COB                                                    CA900210
000300* Calling linkage for the CA suite, same role as the shop's       CA900210
000400* wscall.cob WS-Calling-Data for the interactive programs.        CA900210
000500*                                                                 CA900210
000600* 11/11/25 DRA - Created.                                         CA900210
000700* 12/11/25 DRA - Added CA-Run-Date, needed by all three phases forCA900210
000800*                the run-log lines.                               CA900210
000900*                                                                 CA900210
001000 01  CA-Calling-Data.                                             CA900210
001100     03  CA-Called         pic x(8).                              CA900210
001200     03  CA-Caller         pic x(8).                              CA900210
001300     03  CA-Phase-Code     pic 99.                                CA900210
001400     03  CA-Return-Code    pic 99.                                CA900210
001500     03  CA-Run-Date       pic 9(8).                              CA900210
001600     03  CA-Rec-Count      binary-long.                           CA900210
001700     03  CA-Drop-Count     binary-long.                           CA900210
001800     03  CA-New-Count      binary-long.                           CA900210
001900     03  filler            pic x(4).                              CA900210
