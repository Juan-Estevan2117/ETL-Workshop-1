000100*                                                                 CA900030
000200* SELCAIND.COB                                                    CA900030
000300* Select clause for the raw candidates input feed.                CA900030
000400*                                                                 CA900030
000500* 11/11/25 DRA - Created.                                         CA900030
000600*                                                                 CA900030
000700 SELECT CA-Candidates-File ASSIGN TO "CANDFEED"                   CA900030
000800     ORGANIZATION IS LINE SEQUENTIAL                              CA900030
000900     ACCESS MODE IS SEQUENTIAL                                    CA900030
001000     FILE STATUS IS CA-Candidates-Status.                         CA900030
