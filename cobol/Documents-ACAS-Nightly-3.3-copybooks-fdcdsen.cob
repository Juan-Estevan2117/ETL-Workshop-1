000100********************************************                      CA900120
000200*                                          *                      CA900120
000300*  Record Definition For Dim-Seniority     *                      CA900120
000400*     Uses Seniority-Name as natural key   *                      CA900120
000500********************************************                      CA900120
000600* File size 25 bytes (21 data + 4 reserve).                       CA900120
000700*                                                                 CA900120
000800* 11/11/25 DRA - Created.                                         CA900120
000900*                                                                 CA900120
001000 FD  CA-Dim-Seniority-File.                                       CA900120
001100 01  CA-Dim-Seniority-Record.                                     CA900120
001200     03  CDS-Seniority-SK      pic 9(6).                          CA900120
001300     03  CDS-Seniority-Name    pic x(15).                         CA900120
001400     03  filler                pic x(4).                          CA900120
001500*                                                                 CA900120
