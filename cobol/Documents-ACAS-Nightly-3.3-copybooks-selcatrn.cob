000100*                                                                 CA900060
000200* SELCATRN.COB                                                    CA900060
000300* Select clause for the TRANSFORM-phase stage file (CA920 output, CA900060
000400* CA930 input).                                                   CA900060
000500*                                                                 CA900060
000600* 11/11/25 DRA - Created.                                         CA900060
000700*                                                                 CA900060
000800 SELECT CA-Transform-File ASSIGN TO "CATRNFRM"                    CA900060
000900     ORGANIZATION IS LINE SEQUENTIAL                              CA900060
001000     ACCESS MODE IS SEQUENTIAL                                    CA900060
001100     FILE STATUS IS CA-Transform-Status.                          CA900060
