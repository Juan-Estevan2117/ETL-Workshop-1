000100*                                                                 CA900130
000200* SELCDSEN.COB                                                    CA900130
000300* Select clause for the DIM-SENIORITY store.                      CA900130
000400*                                                                 CA900130
000500* 11/11/25 DRA - Created.                                         CA900130
000600*                                                                 CA900130
000700 SELECT CA-Dim-Seniority-File ASSIGN TO "CADIMSEN"                CA900130
000800     ORGANIZATION IS LINE SEQUENTIAL                              CA900130
000900     ACCESS MODE IS SEQUENTIAL                                    CA900130
001000     FILE STATUS IS CA-Dim-Seniority-Status.                      CA900130
