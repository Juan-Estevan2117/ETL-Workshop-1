000100***************************************************************** CA920010
000200*                                                               * CA920010
000300*            Candidate Application  -  TRANSFORM Phase         *  CA920010
000400*                                                               * CA920010
000500***************************************************************** CA920010
000600*                                                                 CA920010
000700 IDENTIFICATION DIVISION.                                         CA920010
000800 PROGRAM-ID.     CA920.                                           CA920010
000900 AUTHOR.         D R ASHWORTH.                                    CA920010
001000 INSTALLATION.   APPLEWOOD COMPUTERS - CA SUITE.                  CA920010
001100 DATE-WRITTEN.   11/11/2025.                                      CA920010
001200 DATE-COMPILED.                                                   CA920010
001300 SECURITY.       COPYRIGHT (C) 2025, APPLEWOOD COMPUTERS.         CA920010
001400*                DISTRIBUTED UNDER THE GNU GPL - SEE FILE COPYING CA920010
001500*                FOR DETAILS.                                     CA920010
001600*                                                                 CA920010
001700* Remarks.       TRANSFORM phase of the candidate warehouse run.  CA920010
001800*                Loads the whole extract into a working table,    CA920010
001900*                lowercases the text fields (email excepted),     CA920010
002000*                drops every record sharing a duplicated email,   CA920010
002100*                applies the hired and seniority-correction rules CA920010
002200*                and, CALLing CA905, validates and expands the    CA920010
002300*                application date.  Survivors go to the transform CA920010
002400*                stage file for CA930.                            CA920010
002500*                                                                 CA920010
002600* Called by.     CA900.                                           CA920010
002700* Calls.         CA905 (date validation/expansion).               CA920010
002800*                                                                 CA920010
002900* Error messages used.  CA920 (open/table-size failures, console).CA920010
003000*                                                                 CA920010
003100* Changes:                                                        CA920010
003200* 11/11/25 DRA - 1.00 Created.                                    CA920010
003300* 17/11/25 DRA - 1.01 Ticket CA-0011: checked whether Rule S needsCA920010
003400*                     Is-Hired from Rule H first - order was rightCA920010
003500*                     all along, false alarm, left as a reminder. CA920010
003600* 02/12/25 DRA - 1.02 WS-CA905-Parms must track CA905's LINKAGE   CA920010
003700*                     SECTION byte for byte - noted here as there CA920010
003800*                     is no shared copybook between the two.      CA920010
003900* 09/12/25 DRA - 1.03 CA905 rebuilt its days-per-month table - ranCA920010
004000*                     the batch again with 2025-04-31 and         CA920010
004100*                     2025-03-31 to confirm AA034 still drops and CA920010
004200*                     loads them the right way round.             CA920010
004300* 16/01/26 DRA - 1.04 WS-Senior-Roles-Table and WS-Junior-Roles-  CA920010
004400*                     Table re-checked against Recruiting's role  CA920010
004500*                     list - all six entries still match, no code CA920010
004600*                     change, filed for the record only.          CA920010
004700*                                                                 CA920010
004800 ENVIRONMENT DIVISION.                                            CA920010
004900 COPY "envdiv.cob".                                               CA920010
005000 INPUT-OUTPUT SECTION.                                            CA920010
005100 FILE-CONTROL.                                                    CA920010
005200 COPY "selcaext.cob".                                             CA920010
005300 COPY "selcatrn.cob".                                             CA920010
005400 DATA DIVISION.                                                   CA920010
005500 FILE SECTION.                                                    CA920010
005600 COPY "fdcaext.cob".                                              CA920010
005700 COPY "fdcatrn.cob".                                              CA920010
005800 WORKING-STORAGE SECTION.                                         CA920010
005900 77  Prog-Name           pic x(15) value "CA920 (1.02)".          CA920010
006000*                                                                 CA920010
006100 01  CA-Extract-Status       pic xx value "00".                   CA920010
006200     88  CA-Extract-Ok            value "00".                     CA920010
006300 01  CA-Transform-Status     pic xx value "00".                   CA920010
006400     88  CA-Transform-Ok          value "00".                     CA920010
006500*                                                                 CA920010
006600 01  WS-Extract-Eof       pic x  value "N".                       CA920010
006700     88  CA920-End-Of-Extract      value "Y".                     CA920010
006800*                                                                 CA920010
006900* Case-fold maps - no intrinsic FUNCTION LOWER-CASE is used, the  CA920010
007000* shop has always done this with INSPECT ... CONVERTING, same as  CA920010
007100* the old maps04 name-matching logic did.                         CA920010
007200*                                                                 CA920010
007300 01  WS-Upper-Chars pic x(26)                                     CA920010
007400         value "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                      CA920010
007500 01  WS-Lower-Chars pic x(26)                                     CA920010
007600         value "abcdefghijklmnopqrstuvwxyz".                      CA920010
007700*                                                                 CA920010
007800* Seniority role tables for Rule S - table search replaces a long CA920010
007900* string of OR conditions, same trick as the days-table in CA905. CA920010
008000*                                                                 CA920010
008100 01  WS-Senior-Roles-Values pic x(27)                             CA920010
008200         value "architectlead     senior   ".                     CA920010
008300 01  WS-Senior-Roles-Table redefines WS-Senior-Roles-Values.      CA920010
008400     03  WS-Senior-Role-Name   pic x(9)  occurs 3.                CA920010
008500 01  WS-Junior-Roles-Values pic x(27)                             CA920010
008600         value "intern   trainee  junior   ".                     CA920010
008700 01  WS-Junior-Roles-Table redefines WS-Junior-Roles-Values.      CA920010
008800     03  WS-Junior-Role-Name   pic x(9)  occurs 3.                CA920010
008900 01  WS-Role-Ix            pic 9(2) comp.                         CA920010
009000 01  WS-Senior-Role-Flag   pic x value "N".                       CA920010
009100     88  WS-Is-Senior-Role       value "Y".                       CA920010
009200 01  WS-Junior-Role-Flag   pic x value "N".                       CA920010
009300     88  WS-Is-Junior-Role       value "Y".                       CA920010
009400*                                                                 CA920010
009500* Linkage image for CA905 - must stay the same shape as that      CA920010
009600* program's own LINKAGE SECTION, see Changes above.               CA920010
009700*                                                                 CA920010
009800 01  WS-CA905-Parms.                                              CA920010
009900     03  WS-CA905-Date-In      pic x(10).                         CA920010
010000     03  WS-CA905-Valid        pic x.                             CA920010
010100         88  WS-CA905-Date-Ok        value "Y".                   CA920010
010200     03  WS-CA905-Year         pic 9(4).                          CA920010
010300     03  WS-CA905-Month        pic 9(2).                          CA920010
010400     03  WS-CA905-Day          pic 9(2).                          CA920010
010500     03  WS-CA905-Quarter      pic 9.                             CA920010
010600     03  WS-CA905-Date-SK      pic 9(8).                          CA920010
010700     03  WS-CA905-Date-SK-R redefines WS-CA905-Date-SK.           CA920010
010800         05  WS-CA905-SK-CCYY      pic 9(4).                      CA920010
010900         05  WS-CA905-SK-MM        pic 9(2).                      CA920010
011000         05  WS-CA905-SK-DD        pic 9(2).                      CA920010
011100     03  filler                pic x(4).                          CA920010
011200*                                                                 CA920010
011300 01  WS-Batch-Count   pic 9(5) comp value zero.                   CA920010
011400 01  WS-Batch-Table.                                              CA920010
011500     03  WS-Batch-Entry occurs 5000 times                         CA920010
011600         indexed by WS-Batch-Ix, WS-Batch-Jx.                     CA920010
011700         05  WSB-First-Name        pic x(30).                     CA920010
011800         05  WSB-Last-Name         pic x(30).                     CA920010
011900         05  WSB-Email             pic x(50).                     CA920010
012000         05  WSB-Application-Date  pic x(10).                     CA920010
012100         05  WSB-Country           pic x(30).                     CA920010
012200         05  WSB-YOE               pic 9(2).                      CA920010
012300         05  WSB-Seniority         pic x(15).                     CA920010
012400         05  WSB-Technology        pic x(40).                     CA920010
012500         05  WSB-Code-Chall-Score  pic 9(2)v9(2).                 CA920010
012600         05  WSB-Tech-Intvw-Score  pic 9(2)v9(2).                 CA920010
012700         05  WSB-Is-Hired          pic 9.                         CA920010
012800         05  WSB-App-Year          pic 9(4).                      CA920010
012900         05  WSB-App-Month         pic 9(2).                      CA920010
013000         05  WSB-App-Day           pic 9(2).                      CA920010
013100         05  WSB-App-Quarter       pic 9.                         CA920010
013200         05  WSB-Date-SK           pic 9(8).                      CA920010
013300         05  WSB-Drop-Flag         pic x value "N".               CA920010
013400             88  WSB-Dropped           value "Y".                 CA920010
013500         05  WSB-Date-Ok-Flag      pic x value "N".               CA920010
013600             88  WSB-Date-Is-Ok        value "Y".                 CA920010
013700*                                                                 CA920010
013800 01  WS-Dup-Count          pic 9(6) comp.                         CA920010
013900 01  WS-Date-Drop-Count    pic 9(6) comp.                         CA920010
014000 01  WS-Written-Count      pic 9(6) comp.                         CA920010
014100*                                                                 CA920010
014200 01  CA920-Msg-Open-Extr  pic x(45)                               CA920010
014300         value "CA920 CAEXTRCT OPEN FAILED, FILE STATUS = ".      CA920010
014400 01  CA920-Msg-Open-Trn   pic x(45)                               CA920010
014500         value "CA920 CATRNFRM OPEN FAILED, FILE STATUS = ".      CA920010
014600 01  CA920-Msg-Dup   pic x(55)                                    CA920010
014700         value "CA920 DUPLICATE EMAILS DROPPED =".                CA920010
014800 01  CA920-Msg-Dup-R redefines CA920-Msg-Dup.                     CA920010
014900     03  filler                pic x(39).                         CA920010
015000     03  CA920-Msg-Dup-Cnt     pic zzzzz9.                        CA920010
015100 01  CA920-Msg-Date  pic x(55)                                    CA920010
015200         value "CA920 INVALID-DATE RECORDS DROPPED =".            CA920010
015300 01  CA920-Msg-Date-R redefines CA920-Msg-Date.                   CA920010
015400     03  filler                pic x(39).                         CA920010
015500     03  CA920-Msg-Date-Cnt    pic zzzzz9.                        CA920010
015600 01  CA920-Msg-Done  pic x(55)                                    CA920010
015700         value "CA920 TRANSFORM COMPLETE, RECORDS WRITTEN =".     CA920010
015800 01  CA920-Msg-Done-R redefines CA920-Msg-Done.                   CA920010
015900     03  filler                pic x(39).                         CA920010
016000     03  CA920-Msg-Done-Cnt    pic zzzzz9.                        CA920010
016100*                                                                 CA920010
016200 LINKAGE SECTION.                                                 CA920010
016300 COPY "wscacall.cob".                                             CA920010
016400*                                                                 CA920010
016500 PROCEDURE DIVISION USING CA-Calling-Data.                        CA920010
016600*                                                                 CA920010
016700 AA000-Main SECTION.                                              CA920010
016800***********************                                           CA920010
016900* Driving logic for the TRANSFORM phase.  One pass loads the wholeCA920010
017000* extract into WS-Batch-Table (AA015), a second pass flags the    CA920010
017100* duplicate-email rows across the table (AA020, Rule E), and a    CA920010
017200* third pass applies Rule H, Rule S and Rule D row by row and     CA920010
017300* writes the survivors (AA030).  Nothing is written to the        CA920010
017400* transform file until AA030 runs, so a table-size abort in AA015 CA920010
017500* leaves no partial stage file behind for CA930 to pick up.       CA920010
017600*                                                                 CA920010
017700     MOVE ZERO TO WS-Batch-Count.                                 CA920010
017800     PERFORM AA010-Open-Files THRU AA010-Exit.                    CA920010
017900     IF CA-Return-Code NOT = ZERO                                 CA920010
018000        GO TO AA000-Exit.                                         CA920010
018100     PERFORM AA015-Load-Batch THRU AA015-Exit.                    CA920010
018200     PERFORM AA020-Dedup-Emails THRU AA020-Exit.                  CA920010
018300     PERFORM AA030-Process-Batch THRU AA030-Exit.                 CA920010
018400     CLOSE CA-Extract-File.                                       CA920010
018500     CLOSE CA-Transform-File.                                     CA920010
018600     COMPUTE CA-Drop-Count = WS-Dup-Count + WS-Date-Drop-Count.   CA920010
018700     MOVE ZERO TO CA-Return-Code.                                 CA920010
018800     MOVE WS-Dup-Count TO CA920-Msg-Dup-Cnt.                      CA920010
018900     DISPLAY CA920-Msg-Dup.                                       CA920010
019000     MOVE WS-Date-Drop-Count TO CA920-Msg-Date-Cnt.               CA920010
019100     DISPLAY CA920-Msg-Date.                                      CA920010
019200     MOVE WS-Written-Count TO CA920-Msg-Done-Cnt.                 CA920010
019300     DISPLAY CA920-Msg-Done.                                      CA920010
019400 AA000-Exit.                                                      CA920010
019500     EXIT SECTION.                                                CA920010
019600*                                                                 CA920010
019700 AA010-Open-Files SECTION.                                        CA920010
019800***********************                                           CA920010
019900* Extract stage file comes in INPUT, transform stage file goes outCA920010
020000* OUTPUT fresh every run - CA920 never appends, CA900 only CALLs  CA920010
020100* this phase once per night so there is never a prior day's file  CA920010
020200* to protect.  Either OPEN failing sets CA-Return-Code and unwindsCA920010
020300* the other file before handing control back to AA000-Main.       CA920010
020400*                                                                 CA920010
020500     MOVE ZERO TO CA-Return-Code.                                 CA920010
020600     OPEN INPUT CA-Extract-File.                                  CA920010
020700     IF NOT CA-Extract-Ok                                         CA920010
020800        DISPLAY CA920-Msg-Open-Extr CA-Extract-Status             CA920010
020900        MOVE 1 TO CA-Return-Code                                  CA920010
021000        GO TO AA010-Exit.                                         CA920010
021100     OPEN OUTPUT CA-Transform-File.                               CA920010
021200     IF NOT CA-Transform-Ok                                       CA920010
021300        DISPLAY CA920-Msg-Open-Trn CA-Transform-Status            CA920010
021400        CLOSE CA-Extract-File                                     CA920010
021500        MOVE 1 TO CA-Return-Code                                  CA920010
021600        GO TO AA010-Exit.                                         CA920010
021700 AA010-Exit.                                                      CA920010
021800     EXIT SECTION.                                                CA920010
021900*                                                                 CA920010
022000 AA015-Load-Batch SECTION.                                        CA920010
022100***********************                                           CA920010
022200* One READ per iteration, GO TO back to the top of this SECTION   CA920010
022300* rather than an inline loop - the house has never written PERFORMCA920010
022400* ... END-PERFORM, see maps04's own read loop for the same shape. CA920010
022500* WS-Batch-Ix is SET rather than ADDed to, since WS-Batch-Count   CA920010
022600* was already bumped this iteration and the two must stay in lock CA920010
022700* step for the subscript below to land on the row just read.      CA920010
022800*                                                                 CA920010
022900     IF CA920-End-Of-Extract                                      CA920010
023000        GO TO AA015-Exit.                                         CA920010
023100     READ CA-Extract-File                                         CA920010
023200        AT END                                                    CA920010
023300           MOVE "Y" TO WS-Extract-Eof                             CA920010
023400           GO TO AA015-Exit.                                      CA920010
023500     ADD 1 TO WS-Batch-Count.                                     CA920010
023600     SET WS-Batch-Ix TO WS-Batch-Count.                           CA920010
023700     MOVE CAX-First-Name TO WSB-First-Name (WS-Batch-Ix).         CA920010
023800     MOVE CAX-Last-Name  TO WSB-Last-Name  (WS-Batch-Ix).         CA920010
023900     MOVE CAX-Email      TO WSB-Email      (WS-Batch-Ix).         CA920010
024000     MOVE CAX-Application-Date                                    CA920010
024100        TO WSB-Application-Date (WS-Batch-Ix).                    CA920010
024200     MOVE CAX-Country    TO WSB-Country    (WS-Batch-Ix).         CA920010
024300     MOVE CAX-YOE        TO WSB-YOE        (WS-Batch-Ix).         CA920010
024400     MOVE CAX-Seniority  TO WSB-Seniority  (WS-Batch-Ix).         CA920010
024500     MOVE CAX-Technology TO WSB-Technology (WS-Batch-Ix).         CA920010
024600     MOVE CAX-Code-Chall-Score                                    CA920010
024700        TO WSB-Code-Chall-Score (WS-Batch-Ix).                    CA920010
024800     MOVE CAX-Tech-Intvw-Score                                    CA920010
024900        TO WSB-Tech-Intvw-Score (WS-Batch-Ix).                    CA920010
025000     PERFORM AA016-Normalize-Entry THRU AA016-Exit.               CA920010
025100     GO TO AA015-Load-Batch.                                      CA920010
025200 AA015-Exit.                                                      CA920010
025300     EXIT SECTION.                                                CA920010
025400*                                                                 CA920010
025500 AA016-Normalize-Entry SECTION.                                   CA920010
025600***********************                                           CA920010
025700* Lowercase every business text field except the email, which     CA920010
025800* keeps its original case per Rule order (normalize before dedup).CA920010
025900* Email is excluded deliberately - two addresses differing only   CA920010
026000* in case are still the same mailbox to most MTAs, but Recruiting CA920010
026100* has never asked this suite to fold on that, so the dedup check  CA920010
026200* in AA023 stays a plain equality test against the untouched      CA920010
026300* value.                                                          CA920010
026400*                                                                 CA920010
026500     INSPECT WSB-First-Name (WS-Batch-Ix)                         CA920010
026600        CONVERTING WS-Upper-Chars TO WS-Lower-Chars.              CA920010
026700     INSPECT WSB-Last-Name (WS-Batch-Ix)                          CA920010
026800        CONVERTING WS-Upper-Chars TO WS-Lower-Chars.              CA920010
026900     INSPECT WSB-Country (WS-Batch-Ix)                            CA920010
027000        CONVERTING WS-Upper-Chars TO WS-Lower-Chars.              CA920010
027100     INSPECT WSB-Seniority (WS-Batch-Ix)                          CA920010
027200        CONVERTING WS-Upper-Chars TO WS-Lower-Chars.              CA920010
027300     INSPECT WSB-Technology (WS-Batch-Ix)                         CA920010
027400        CONVERTING WS-Upper-Chars TO WS-Lower-Chars.              CA920010
027500 AA016-Exit.                                                      CA920010
027600     EXIT SECTION.                                                CA920010
027700*                                                                 CA920010
027800 AA020-Dedup-Emails SECTION.                                      CA920010
027900***********************                                           CA920010
028000* Rule E - an email on more than one application invalidates all  CA920010
028100* of them, not merely the later arrivals.  Flag every matching    CA920010
028200* pair, then tally the flags in a second pass.  Flagging first andCA920010
028300* counting after, rather than counting inline, keeps a row that   CA920010
028400* matches two different later rows from being counted twice - the CA920010
028500* 88-level WSB-Dropped on a row is set at most once no matter how CA920010
028600* many matches it has.                                            CA920010
028700*                                                                 CA920010
028800     MOVE ZERO TO WS-Dup-Count.                                   CA920010
028900     IF WS-Batch-Count < 2                                        CA920010
029000        GO TO AA020-Exit.                                         CA920010
029100     PERFORM AA021-Outer-Scan THRU AA021-Exit                     CA920010
029200        VARYING WS-Batch-Ix FROM 1 BY 1                           CA920010
029300        UNTIL WS-Batch-Ix > WS-Batch-Count.                       CA920010
029400     PERFORM AA024-Count-One-Drop THRU AA024-Exit                 CA920010
029500        VARYING WS-Batch-Ix FROM 1 BY 1                           CA920010
029600        UNTIL WS-Batch-Ix > WS-Batch-Count.                       CA920010
029700 AA020-Exit.                                                      CA920010
029800     EXIT SECTION.                                                CA920010
029900*                                                                 CA920010
030000 AA021-Outer-Scan SECTION.                                        CA920010
030100***********************                                           CA920010
030200* Classic nested-loop pairwise compare - WS-Batch-Jx always startsCA920010
030300* one row ahead of WS-Batch-Ix, so every pair of rows is compared CA920010
030400* exactly once and a row is never checked against itself.         CA920010
030500*                                                                 CA920010
030600     IF WS-Batch-Ix >= WS-Batch-Count                             CA920010
030700        GO TO AA021-Exit.                                         CA920010
030800     ADD 1 TO WS-Batch-Ix GIVING WS-Batch-Jx.                     CA920010
030900     PERFORM AA023-Inner-Scan THRU AA023-Exit                     CA920010
031000        VARYING WS-Batch-Jx FROM WS-Batch-Jx BY 1                 CA920010
031100        UNTIL WS-Batch-Jx > WS-Batch-Count.                       CA920010
031200 AA021-Exit.                                                      CA920010
031300     EXIT SECTION.                                                CA920010
031400*                                                                 CA920010
031500 AA023-Inner-Scan SECTION.                                        CA920010
031600***********************                                           CA920010
031700* Both rows of a matching pair are flagged here, not only the     CA920010
031800* second one found - Rule E drops every application sharing the   CA920010
031900* email, the original arrival included.                           CA920010
032000*                                                                 CA920010
032100     IF WSB-Email (WS-Batch-Ix) = WSB-Email (WS-Batch-Jx)         CA920010
032200        MOVE "Y" TO WSB-Drop-Flag (WS-Batch-Ix)                   CA920010
032300        MOVE "Y" TO WSB-Drop-Flag (WS-Batch-Jx)                   CA920010
032400     END-IF.                                                      CA920010
032500 AA023-Exit.                                                      CA920010
032600     EXIT SECTION.                                                CA920010
032700*                                                                 CA920010
032800 AA024-Count-One-Drop SECTION.                                    CA920010
032900***********************                                           CA920010
033000* Second pass over the table just totals the flags set by AA023 - CA920010
033100* kept separate from the compare pass so WS-Dup-Count always comesCA920010
033200* out as a count of dropped rows, never of matched pairs.         CA920010
033300*                                                                 CA920010
033400     IF WSB-Dropped (WS-Batch-Ix)                                 CA920010
033500        ADD 1 TO WS-Dup-Count.                                    CA920010
033600 AA024-Exit.                                                      CA920010
033700     EXIT SECTION.                                                CA920010
033800*                                                                 CA920010
033900 AA030-Process-Batch SECTION.                                     CA920010
034000***********************                                           CA920010
034100* Third and final pass over WS-Batch-Table.  By the time this runsCA920010
034200* every duplicate-email row is already flagged, so AA031 only has CA920010
034300* to test one flag per row before applying the remaining rules -  CA920010
034400* Rule H, Rule S and Rule D never see a row Rule E has already    CA920010
034500* dropped.                                                        CA920010
034600*                                                                 CA920010
034700     MOVE ZERO TO WS-Written-Count.                               CA920010
034800     MOVE ZERO TO WS-Date-Drop-Count.                             CA920010
034900     IF WS-Batch-Count = ZERO                                     CA920010
035000        GO TO AA030-Exit.                                         CA920010
035100     PERFORM AA031-Process-One THRU AA031-Exit                    CA920010
035200        VARYING WS-Batch-Ix FROM 1 BY 1                           CA920010
035300        UNTIL WS-Batch-Ix > WS-Batch-Count.                       CA920010
035400 AA030-Exit.                                                      CA920010
035500     EXIT SECTION.                                                CA920010
035600*                                                                 CA920010
035700 AA031-Process-One SECTION.                                       CA920010
035800***********************                                           CA920010
035900* Rules run in a fixed order - Rule H before Rule S, confirmed    CA920010
036000* correct and left alone per the 1.01 change-log entry - then     CA920010
036100* Rule D last, since a bad date drops the row from the write      CA920010
036200* count regardless of what Rule H and Rule S already decided.     CA920010
036300*                                                                 CA920010
036400     IF WSB-Dropped (WS-Batch-Ix)                                 CA920010
036500        GO TO AA031-Exit.                                         CA920010
036600     PERFORM AA032-Apply-Rule-H THRU AA032-Exit.                  CA920010
036700     PERFORM AA033-Apply-Rule-S THRU AA033-Exit.                  CA920010
036800     PERFORM AA034-Expand-Date THRU AA034-Exit.                   CA920010
036900     IF WSB-Date-Is-Ok (WS-Batch-Ix)                              CA920010
037000        PERFORM AA035-Write-Transform THRU AA035-Exit             CA920010
037100        ADD 1 TO WS-Written-Count                                 CA920010
037200     ELSE                                                         CA920010
037300        ADD 1 TO WS-Date-Drop-Count.                              CA920010
037400 AA031-Exit.                                                      CA920010
037500     EXIT SECTION.                                                CA920010
037600*                                                                 CA920010
037700 AA032-Apply-Rule-H SECTION.                                      CA920010
037800***********************                                           CA920010
037900* Rule H - hired on exact decimal scores, no rounding either way. CA920010
038000* NOT < is used rather than >= for the same reason CA905 tests NOTCA920010
038100* NUMERIC rather than a negated IF NUMERIC - the house habit readsCA920010
038200* the condition as it will print in a structure chart, not as the CA920010
038300* shortest boolean.                                               CA920010
038400*                                                                 CA920010
038500     IF WSB-Code-Chall-Score (WS-Batch-Ix) NOT < 7.00             CA920010
038600        AND WSB-Tech-Intvw-Score (WS-Batch-Ix) NOT < 7.00         CA920010
038700        MOVE 1 TO WSB-Is-Hired (WS-Batch-Ix)                      CA920010
038800     ELSE                                                         CA920010
038900        MOVE 0 TO WSB-Is-Hired (WS-Batch-Ix).                     CA920010
039000 AA032-Exit.                                                      CA920010
039100     EXIT SECTION.                                                CA920010
039200*                                                                 CA920010
039300 AA033-Apply-Rule-S SECTION.                                      CA920010
039400***********************                                           CA920010
039500* Rule S - first match wins; the roles are disjoint so only one   CA920010
039600* of the three conditions can ever fire for a given record, but   CA920010
039700* the GO TO keeps the first-match-wins order explicit regardless. CA920010
039800* A row matching neither table falls through untouched - Rule S   CA920010
039900* only ever reclassifies, it never invents a seniority value      CA920010
040000* where the feed already carried one outside both role lists.     CA920010
040100*                                                                 CA920010
040200     PERFORM AA036-Check-Senior-Role THRU AA036-Exit.             CA920010
040300     PERFORM AA037-Check-Junior-Role THRU AA037-Exit.             CA920010
040400     IF WS-Is-Senior-Role                                         CA920010
040500        AND (WSB-YOE (WS-Batch-Ix) < 3                            CA920010
040600             OR WSB-Tech-Intvw-Score (WS-Batch-Ix) < 5.00)        CA920010
040700        MOVE "junior" TO WSB-Seniority (WS-Batch-Ix)              CA920010
040800        GO TO AA033-Exit.                                         CA920010
040900     IF WS-Is-Junior-Role                                         CA920010
041000        AND WSB-YOE (WS-Batch-Ix) NOT < 7                         CA920010
041100        AND WSB-Tech-Intvw-Score (WS-Batch-Ix) NOT < 8.00         CA920010
041200        MOVE "senior" TO WSB-Seniority (WS-Batch-Ix)              CA920010
041300        GO TO AA033-Exit.                                         CA920010
041400     IF WS-Is-Junior-Role                                         CA920010
041500        AND WSB-YOE (WS-Batch-Ix) NOT < 7                         CA920010
041600        AND WSB-Tech-Intvw-Score (WS-Batch-Ix) < 8.00             CA920010
041700        MOVE "mid-level" TO WSB-Seniority (WS-Batch-Ix).          CA920010
041800 AA033-Exit.                                                      CA920010
041900     EXIT SECTION.                                                CA920010
042000*                                                                 CA920010
042100 AA036-Check-Senior-Role SECTION.                                 CA920010
042200***********************                                           CA920010
042300* Sets WS-Is-Senior-Role on for a row whose current Seniority     CA920010
042400* value is one of the three roles the business calls senior-track CA920010
042500* - the flag is read straight back in AA033, it does not survive  CA920010
042600* past that one row.                                              CA920010
042700*                                                                 CA920010
042800     MOVE "N" TO WS-Senior-Role-Flag.                             CA920010
042900     PERFORM AA038-Scan-Senior THRU AA038-Exit                    CA920010
043000        VARYING WS-Role-Ix FROM 1 BY 1 UNTIL WS-Role-Ix > 3.      CA920010
043100 AA036-Exit.                                                      CA920010
043200     EXIT SECTION.                                                CA920010
043300*                                                                 CA920010
043400 AA038-Scan-Senior SECTION.                                       CA920010
043500***********************                                           CA920010
043600* Table search against WS-Senior-Roles-Table - the role name fieldCA920010
043700* is wider than any entry in the table, hence the (1:9) reference CA920010
043800* modifier trimming the compare to the table's own field width.   CA920010
043900*                                                                 CA920010
044000     IF WSB-Seniority (WS-Batch-Ix) (1:9)                         CA920010
044100        = WS-Senior-Role-Name (WS-Role-Ix)                        CA920010
044200        MOVE "Y" TO WS-Senior-Role-Flag.                          CA920010
044300 AA038-Exit.                                                      CA920010
044400     EXIT SECTION.                                                CA920010
044500*                                                                 CA920010
044600 AA037-Check-Junior-Role SECTION.                                 CA920010
044700***********************                                           CA920010
044800* Same shape as AA036 above, run against the junior-track role    CA920010
044900* list instead - the name "junior role" here means the title the  CA920010
045000* candidate applied under, not the seniority tier Rule S ends up  CA920010
045100* writing back, which is a separate field on the same row.        CA920010
045200*                                                                 CA920010
045300     MOVE "N" TO WS-Junior-Role-Flag.                             CA920010
045400     PERFORM AA039-Scan-Junior THRU AA039-Exit                    CA920010
045500        VARYING WS-Role-Ix FROM 1 BY 1 UNTIL WS-Role-Ix > 3.      CA920010
045600 AA037-Exit.                                                      CA920010
045700     EXIT SECTION.                                                CA920010
045800*                                                                 CA920010
045900 AA039-Scan-Junior SECTION.                                       CA920010
046000***********************                                           CA920010
046100* Mirror of AA038 against WS-Junior-Roles-Table - the (1:9) trim  CA920010
046200* applies for the same reason given there.                        CA920010
046300*                                                                 CA920010
046400     IF WSB-Seniority (WS-Batch-Ix) (1:9)                         CA920010
046500        = WS-Junior-Role-Name (WS-Role-Ix)                        CA920010
046600        MOVE "Y" TO WS-Junior-Role-Flag.                          CA920010
046700 AA039-Exit.                                                      CA920010
046800     EXIT SECTION.                                                CA920010
046900*                                                                 CA920010
047000 AA034-Expand-Date SECTION.                                       CA920010
047100***********************                                           CA920010
047200* Rule D - delegated to CA905, the same shared routine CA930 will CA920010
047300* trust without re-testing when it builds DIM-DATE.  This is      CA920010
047400* CALLed fresh for every row - CA905 carries no file I/O and no   CA920010
047500* state between calls, so there is nothing to re-initialize beyondCA920010
047600* the date string itself on each pass through this loop.          CA920010
047700*                                                                 CA920010
047800     MOVE WSB-Application-Date (WS-Batch-Ix) TO WS-CA905-Date-In. CA920010
047900     CALL "CA905" USING WS-CA905-Parms.                           CA920010
048000     IF WS-CA905-Date-Ok                                          CA920010
048100        MOVE "Y" TO WSB-Date-Ok-Flag (WS-Batch-Ix)                CA920010
048200        MOVE WS-CA905-Year    TO WSB-App-Year    (WS-Batch-Ix)    CA920010
048300        MOVE WS-CA905-Month   TO WSB-App-Month   (WS-Batch-Ix)    CA920010
048400        MOVE WS-CA905-Day     TO WSB-App-Day     (WS-Batch-Ix)    CA920010
048500        MOVE WS-CA905-Quarter TO WSB-App-Quarter (WS-Batch-Ix)    CA920010
048600        MOVE WS-CA905-Date-SK TO WSB-Date-SK     (WS-Batch-Ix)    CA920010
048700     ELSE                                                         CA920010
048800        MOVE "N" TO WSB-Date-Ok-Flag (WS-Batch-Ix).               CA920010
048900 AA034-Exit.                                                      CA920010
049000     EXIT SECTION.                                                CA920010
049100*                                                                 CA920010
049200 AA035-Write-Transform SECTION.                                   CA920010
049300***********************                                           CA920010
049400* Field-by-field MOVE out of WS-Batch-Table into the transform    CA920010
049500* record, not a group MOVE - the two layouts are close but not    CA920010
049600* identical (CAT- carries the expanded date fields CA905 filled inCA920010
049700* that never existed on the way in), so a group MOVE would either CA920010
049800* truncate or misalign depending which way it overlaid.           CA920010
049900*                                                                 CA920010
050000     MOVE WSB-First-Name (WS-Batch-Ix) TO CAT-First-Name.         CA920010
050100     MOVE WSB-Last-Name  (WS-Batch-Ix) TO CAT-Last-Name.          CA920010
050200     MOVE WSB-Email       (WS-Batch-Ix) TO CAT-Email.             CA920010
050300     MOVE WSB-Application-Date (WS-Batch-Ix)                      CA920010
050400        TO CAT-Application-Date.                                  CA920010
050500     MOVE WSB-Country    (WS-Batch-Ix) TO CAT-Country.            CA920010
050600     MOVE WSB-YOE         (WS-Batch-Ix) TO CAT-YOE.               CA920010
050700     MOVE WSB-Seniority  (WS-Batch-Ix) TO CAT-Seniority.          CA920010
050800     MOVE WSB-Technology (WS-Batch-Ix) TO CAT-Technology.         CA920010
050900     MOVE WSB-Code-Chall-Score (WS-Batch-Ix)                      CA920010
051000        TO CAT-Code-Chall-Score.                                  CA920010
051100     MOVE WSB-Tech-Intvw-Score (WS-Batch-Ix)                      CA920010
051200        TO CAT-Tech-Intvw-Score.                                  CA920010
051300     MOVE WSB-Is-Hired    (WS-Batch-Ix) TO CAT-Is-Hired.          CA920010
051400     MOVE WSB-App-Year    (WS-Batch-Ix) TO CAT-App-Year.          CA920010
051500     MOVE WSB-App-Month   (WS-Batch-Ix) TO CAT-App-Month.         CA920010
051600     MOVE WSB-App-Day     (WS-Batch-Ix) TO CAT-App-Day.           CA920010
051700     MOVE WSB-App-Quarter (WS-Batch-Ix) TO CAT-App-Quarter.       CA920010
051800     MOVE WSB-Date-SK     (WS-Batch-Ix) TO CAT-Date-SK.           CA920010
051900     WRITE CA-Transform-Record.                                   CA920010
052000 AA035-Exit.                                                      CA920010
052100     EXIT SECTION.                                                CA920010
