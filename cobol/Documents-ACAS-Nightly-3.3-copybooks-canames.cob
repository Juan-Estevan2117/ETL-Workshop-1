000100*                                                                 CA900200
000200* Files used by the Candidate Application warehouse ETL (CA suite)CA900200
000300* Mirrors the shop's wsnames.cob numbering habit but only for the CA900200
000400* 7 files this run needs - no point carrying the full 58-entry    CA900200
000500* system table into a single batch job.                           CA900200
000600*                                                                 CA900200
000700* 11/11/25 DRA - Created.                                         CA900200
000800*                                                                 CA900200
000900 01  CA-File-Defs.                                                CA900200
001000     02  ca-file-defs-a.                                          CA900200
001100         03  ca-file-01   pic x(80) value "candidat.dat".         CA900200
001200         03  ca-file-02   pic x(80) value "caextrct.dat".         CA900200
001300         03  ca-file-03   pic x(80) value "catrnfrm.dat".         CA900200
001400         03  ca-file-04   pic x(80) value "cadimloc.dat".         CA900200
001500         03  ca-file-05   pic x(80) value "cadimtch.dat".         CA900200
001600         03  ca-file-06   pic x(80) value "cadimsen.dat".         CA900200
001700         03  ca-file-07   pic x(80) value "cadimcan.dat".         CA900200
001800         03  ca-file-08   pic x(80) value "cadimdte.dat".         CA900200
001900         03  ca-file-09   pic x(80) value "cafactap.dat".         CA900200
002000     02  filler   redefines ca-file-defs-a.                       CA900200
002100     03  CA-File-Names occurs 9 pic x(80).                        CA900200
002200     02  CA-File-Defs-Count  binary-short value 9.                CA900200
