000100*                                                                 CA900040
000200* SELCAEXT.COB                                                    CA900040
000300* Select clause for the EXTRACT-phase stage file (CA910 output,   CA900040
000400* CA920 input) - holds every record read from the candidates feed.CA900040
000500*                                                                 CA900040
000600* 11/11/25 DRA - Created.                                         CA900040
000700*                                                                 CA900040
000800 SELECT CA-Extract-File ASSIGN TO "CAEXTRCT"                      CA900040
000900     ORGANIZATION IS LINE SEQUENTIAL                              CA900040
001000     ACCESS MODE IS SEQUENTIAL                                    CA900040
001100     FILE STATUS IS CA-Extract-Status.                            CA900040
