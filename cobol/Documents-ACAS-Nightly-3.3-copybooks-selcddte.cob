000100*                                                                 CA900170
000200* SELCDDTE.COB                                                    CA900170
000300* Select clause for the DIM-DATE store.                           CA900170
000400*                                                                 CA900170
000500* 11/11/25 DRA - Created.                                         CA900170
000600*                                                                 CA900170
000700 SELECT CA-Dim-Date-File ASSIGN TO "CADIMDTE"                     CA900170
000800     ORGANIZATION IS LINE SEQUENTIAL                              CA900170
000900     ACCESS MODE IS SEQUENTIAL                                    CA900170
001000     FILE STATUS IS CA-Dim-Date-Status.                           CA900170
