000100********************************************                      CA900080
000200*                                          *                      CA900080
000300*  Record Definition For Dim-Location      *                      CA900080
000400*     Uses Country as natural key          *                      CA900080
000500********************************************                      CA900080
000600* File size 40 bytes (36 data + 4 reserve).                       CA900080
000700*                                                                 CA900080
000800* 11/11/25 DRA - Created.                                         CA900080
000900*                                                                 CA900080
001000 FD  CA-Dim-Location-File.                                        CA900080
001100 01  CA-Dim-Location-Record.                                      CA900080
001200     03  CDL-Location-SK       pic 9(6).                          CA900080
001300     03  CDL-Country           pic x(30).                         CA900080
001400     03  filler                pic x(4).                          CA900080
001500*                                                                 CA900080
