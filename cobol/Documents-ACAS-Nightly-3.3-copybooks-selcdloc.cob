000100*                                                                 CA900090
000200* SELCDLOC.COB                                                    CA900090
000300* Select clause for the DIM-LOCATION store.                       CA900090
000400*                                                                 CA900090
000500* 11/11/25 DRA - Created.                                         CA900090
000600*                                                                 CA900090
000700 SELECT CA-Dim-Location-File ASSIGN TO "CADIMLOC"                 CA900090
000800     ORGANIZATION IS LINE SEQUENTIAL                              CA900090
000900     ACCESS MODE IS SEQUENTIAL                                    CA900090
001000     FILE STATUS IS CA-Dim-Location-Status.                       CA900090
