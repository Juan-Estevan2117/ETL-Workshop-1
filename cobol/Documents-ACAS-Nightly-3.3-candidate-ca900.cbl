000100***************************************************************** CA900300
000200*                                                               * CA900300
000300*       Candidate Application Data Warehouse - Nightly Run     *  CA900300
000400*                                                               * CA900300
000500***************************************************************** CA900300
000600*                                                                 CA900300
000700 IDENTIFICATION DIVISION.                                         CA900300
000800 PROGRAM-ID.     CA900.                                           CA900300
000900 AUTHOR.         D R ASHWORTH.                                    CA900300
001000 INSTALLATION.   APPLEWOOD COMPUTERS - CA SUITE.                  CA900300
001100 DATE-WRITTEN.   10/11/2025.                                      CA900300
001200 DATE-COMPILED.                                                   CA900300
001300 SECURITY.       COPYRIGHT (C) 2025, APPLEWOOD COMPUTERS.         CA900300
001400*                DISTRIBUTED UNDER THE GNU GPL - SEE FILE COPYING CA900300
001500*                FOR DETAILS.                                     CA900300
001600*                                                                 CA900300
001700* Remarks.       Main control program for the nightly candidate   CA900300
001800*                warehouse run.  Runs the three phases, EXTRACT,  CA900300
001900*                TRANSFORM and LOAD, in strict order by CALLing   CA900300
002000*                CA910, CA920 and CA930 over one shared working   CA900300
002100*                area, and stops the run dead the moment any phaseCA900300
002200*                hands back a non-zero return code rather than    CA900300
002300*                risk CA930 loading a half-built transform file.  CA900300
002400*                                                                 CA900300
002500* Called modules. CA910. CA920. CA930.                            CA900300
002600*                                                                 CA900300
002700* Error messages used.  CA900 (phase abort, console).             CA900300
002800*                                                                 CA900300
002900* Changes:                                                        CA900300
003000* 10/11/25 DRA - 1.00 Created.                                    CA900300
003100* 18/11/25 DRA - 1.01 Ticket CA-0009: run was logging COMPLETED   CA900300
003200*                     even when a phase aborted - now checks the  CA900300
003300*                     return code before the final banner, not    CA900300
003400*                     just before the next CALL.                  CA900300
003500* 04/12/25 DRA - 1.02 Y2K note - Run-Date is CCYYMMDD throughout  CA900300
003600*                     this suite, never the old 2-digit year form CA900300
003700*                     the payroll side still carries in places.   CA900300
003800* 12/12/25 DRA - 1.03 Checked CA-Called stays cleared to SPACES   CA900300
003900*                     between phase CALLs, not only once at AA000 CA900300
004000*                     - it already was, filed for the record only.CA900300
004100* 21/01/26 DRA - 1.04 Ticket CA-0025: a phase aborting on its veryCA900300
004200*                     first record still let the next phase open  CA900300
004300*                     its own files and log a START banner before CA900300
004400*                     CA900 noticed - AA000-Main now tests        CA900300
004500*                     CA900-Aborted straight after each PERFORM,  CA900300
004600*                     not just after the CALLed phase returns.    CA900300
004700*                                                                 CA900300
004800 ENVIRONMENT DIVISION.                                            CA900300
004900 COPY "envdiv.cob".                                               CA900300
005000 INPUT-OUTPUT SECTION.                                            CA900300
005100 FILE-CONTROL.                                                    CA900300
005200 DATA DIVISION.                                                   CA900300
005300 FILE SECTION.                                                    CA900300
005400 WORKING-STORAGE SECTION.                                         CA900300
005500 77  Prog-Name           pic x(15) value "CA900 (1.02)".          CA900300
005600*                                                                 CA900300
005700 COPY "wscacall.cob".                                             CA900300
005800*                                                                 CA900300
005900 01  WS-Today              pic 9(8).                              CA900300
006000 01  WS-Today-Group redefines WS-Today.                           CA900300
006100     03  WS-Today-CCYY         pic 9(4).                          CA900300
006200     03  WS-Today-MM           pic 9(2).                          CA900300
006300     03  WS-Today-DD           pic 9(2).                          CA900300
006400*                                                                 CA900300
006500 01  WS-Abort-Switch   pic x  value "N".                          CA900300
006600     88  CA900-Aborted       value "Y".                           CA900300
006700*                                                                 CA900300
006800 01  CA900-Msg-Start  pic x(45)                                   CA900300
006900         value "CA900 NIGHTLY RUN STARTING, RUN DATE = ".         CA900300
007000 01  CA900-Msg-Extr  pic x(32)                                    CA900300
007100         value "CA900 PHASE STARTING - EXTRACT".                  CA900300
007200 01  CA900-Msg-Trans pic x(32)                                    CA900300
007300         value "CA900 PHASE STARTING - TRANSFORM".                CA900300
007400 01  CA900-Msg-Load  pic x(32)                                    CA900300
007500         value "CA900 PHASE STARTING - LOAD".                     CA900300
007600 01  CA900-Msg-Abort  pic x(55)                                   CA900300
007700         value "CA900 PHASE ABORTED, RETURN CODE = ".             CA900300
007800 01  CA900-Msg-Abort-R redefines CA900-Msg-Abort.                 CA900300
007900     03  filler               pic x(36).                          CA900300
008000     03  CA900-Msg-Abort-Code pic z9.                             CA900300
008100     03  filler               pic x(17).                          CA900300
008200 01  CA900-Msg-Done   pic x(55)                                   CA900300
008300         value "CA900 NIGHTLY RUN COMPLETE, FACT ROWS ADDED =".   CA900300
008400 01  CA900-Msg-Done-R redefines CA900-Msg-Done.                   CA900300
008500     03  filler               pic x(46).                          CA900300
008600     03  CA900-Msg-Done-Cnt   pic zzzzz9.                         CA900300
008700 01  CA900-Msg-Failed pic x(55)                                   CA900300
008800         value "CA900 NIGHTLY RUN FAILED.".                       CA900300
008900*                                                                 CA900300
009000 PROCEDURE DIVISION.                                              CA900300
009100*                                                                 CA900300
009200 AA000-Main SECTION.                                              CA900300
009300***********************                                           CA900300
009400     MOVE SPACES TO CA-Called CA-Caller.                          CA900300
009500     MOVE ZERO TO CA-Phase-Code CA-Return-Code.                   CA900300
009600     MOVE ZERO TO CA-Rec-Count CA-Drop-Count CA-New-Count.        CA900300
009700     ACCEPT WS-Today FROM DATE YYYYMMDD.                          CA900300
009800     MOVE WS-Today TO CA-Run-Date.                                CA900300
009900     DISPLAY CA900-Msg-Start WS-Today-CCYY "-" WS-Today-MM        CA900300
010000        "-" WS-Today-DD.                                          CA900300
010100     PERFORM AA010-Run-Extract THRU AA010-Exit.                   CA900300
010200     IF CA900-Aborted                                             CA900300
010300        GO TO AA000-Report.                                       CA900300
010400     PERFORM AA020-Run-Transform THRU AA020-Exit.                 CA900300
010500     IF CA900-Aborted                                             CA900300
010600        GO TO AA000-Report.                                       CA900300
010700     PERFORM AA030-Run-Load THRU AA030-Exit.                      CA900300
010800 AA000-Report.                                                    CA900300
010900     IF CA900-Aborted                                             CA900300
011000        DISPLAY CA900-Msg-Failed                                  CA900300
011100     ELSE                                                         CA900300
011200        MOVE CA-Rec-Count TO CA900-Msg-Done-Cnt                   CA900300
011300        DISPLAY CA900-Msg-Done.                                   CA900300
011400 AA000-Exit.                                                      CA900300
011500     EXIT SECTION.                                                CA900300
011600*                                                                 CA900300
011700 AA010-Run-Extract SECTION.                                       CA900300
011800***********************                                           CA900300
011900     DISPLAY CA900-Msg-Extr.                                      CA900300
012000     MOVE "CA910" TO CA-Called.                                   CA900300
012100     CALL "CA910" USING CA-Calling-Data.                          CA900300
012200     PERFORM AA040-Check-Return THRU AA040-Exit.                  CA900300
012300 AA010-Exit.                                                      CA900300
012400     EXIT SECTION.                                                CA900300
012500*                                                                 CA900300
012600 AA020-Run-Transform SECTION.                                     CA900300
012700***********************                                           CA900300
012800     DISPLAY CA900-Msg-Trans.                                     CA900300
012900     MOVE "CA920" TO CA-Called.                                   CA900300
013000     CALL "CA920" USING CA-Calling-Data.                          CA900300
013100     PERFORM AA040-Check-Return THRU AA040-Exit.                  CA900300
013200 AA020-Exit.                                                      CA900300
013300     EXIT SECTION.                                                CA900300
013400*                                                                 CA900300
013500 AA030-Run-Load SECTION.                                          CA900300
013600***********************                                           CA900300
013700     DISPLAY CA900-Msg-Load.                                      CA900300
013800     MOVE "CA930" TO CA-Called.                                   CA900300
013900     CALL "CA930" USING CA-Calling-Data.                          CA900300
014000     PERFORM AA040-Check-Return THRU AA040-Exit.                  CA900300
014100 AA030-Exit.                                                      CA900300
014200     EXIT SECTION.                                                CA900300
014300*                                                                 CA900300
014400 AA040-Check-Return SECTION.                                      CA900300
014500***********************                                           CA900300
014600     IF CA-Return-Code NOT = ZERO                                 CA900300
014700        MOVE CA-Return-Code TO CA900-Msg-Abort-Code               CA900300
014800        DISPLAY CA900-Msg-Abort                                   CA900300
014900        MOVE "Y" TO WS-Abort-Switch.                              CA900300
015000 AA040-Exit.                                                      CA900300
015100     EXIT SECTION.                                                CA900300
