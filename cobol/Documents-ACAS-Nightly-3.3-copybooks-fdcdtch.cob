000100********************************************                      CA900100
000200*                                          *                      CA900100
000300*  Record Definition For Dim-Technology    *                      CA900100
000400*     Uses Technology-Name as natural key  *                      CA900100
000500********************************************                      CA900100
000600* File size 50 bytes (46 data + 4 reserve).                       CA900100
000700*                                                                 CA900100
000800* 11/11/25 DRA - Created.                                         CA900100
000900*                                                                 CA900100
001000 FD  CA-Dim-Technology-File.                                      CA900100
001100 01  CA-Dim-Technology-Record.                                    CA900100
001200     03  CDT-Technology-SK     pic 9(6).                          CA900100
001300     03  CDT-Technology-Name   pic x(40).                         CA900100
001400     03  filler                pic x(4).                          CA900100
001500*                                                                 CA900100
