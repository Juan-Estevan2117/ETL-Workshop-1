000100********************************************                      CA900050
000200*                                          *                      CA900050
000300*  Record Definition For Extract Stage     *                      CA900050
000400*     Written by CA910, read by CA920      *                      CA900050
000500********************************************                      CA900050
000600* File size 220 bytes (215 data + 5 reserve).                     CA900050
000700* Same shape as the Candidates input - EXTRACT does no data       CA900050
000800* content change, only the structural (10-field) check and count. CA900050
000900*                                                                 CA900050
001000* 11/11/25 DRA - Created.                                         CA900050
001100*                                                                 CA900050
001200 FD  CA-Extract-File.                                             CA900050
001300 01  CA-Extract-Record.                                           CA900050
001400     03  CAX-First-Name        pic x(30).                         CA900050
001500     03  CAX-Last-Name         pic x(30).                         CA900050
001600     03  CAX-Email             pic x(50).                         CA900050
001700     03  CAX-Application-Date  pic x(10).                         CA900050
001800     03  CAX-Country           pic x(30).                         CA900050
001900     03  CAX-YOE               pic 9(2).                          CA900050
002000     03  CAX-Seniority         pic x(15).                         CA900050
002100     03  CAX-Technology        pic x(40).                         CA900050
002200     03  CAX-Code-Chall-Score  pic 9(2)v9(2).                     CA900050
002300     03  CAX-Tech-Intvw-Score  pic 9(2)v9(2).                     CA900050
002400     03  filler                pic x(5).                          CA900050
002500*                                                                 CA900050
