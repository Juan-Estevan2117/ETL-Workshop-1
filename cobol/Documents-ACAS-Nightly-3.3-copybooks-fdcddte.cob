000100********************************************                      CA900160
000200*                                          *                      CA900160
000300*  Record Definition For Dim-Date          *                      CA900160
000400*     Uses Date-SK (YYYYMMDD) as the key - *                      CA900160
000500*     natural AND surrogate, not assigned  *                      CA900160
000600********************************************                      CA900160
000700* File size 31 bytes (27 data + 4 reserve).                       CA900160
000800*                                                                 CA900160
000900* 11/11/25 DRA - Created.                                         CA900160
001000*                                                                 CA900160
001100 FD  CA-Dim-Date-File.                                            CA900160
001200 01  CA-Dim-Date-Record.                                          CA900160
001300     03  CDD-Date-SK           pic 9(8).                          CA900160
001400     03  CDD-Full-Date         pic x(10).                         CA900160
001500     03  CDD-Year              pic 9(4).                          CA900160
001600     03  CDD-Month             pic 9(2).                          CA900160
001700     03  CDD-Day               pic 9(2).                          CA900160
001800     03  CDD-Quarter           pic 9.                             CA900160
001900     03  filler                pic x(4).                          CA900160
002000*                                                                 CA900160
