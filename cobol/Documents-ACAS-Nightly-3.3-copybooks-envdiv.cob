000100*                                                                 CA900010
000200* ENVDIV.COB                                                      CA900010
000300* Common environment-division boilerplate copied into every CA    CA900010
000400* program, the same way the rest of the suite shares one copy     CA900010
000500* member for printer channels and switch settings.                CA900010
000600*                                                                 CA900010
000700* 11/11/25 DRA - Created for the CA (Candidate Application) suite.CA900010
000800*                                                                 CA900010
000900 CONFIGURATION SECTION.                                           CA900010
001000 SOURCE-COMPUTER.    GNU-LINUX.                                   CA900010
001100 OBJECT-COMPUTER.    GNU-LINUX.                                   CA900010
001200 SPECIAL-NAMES.                                                   CA900010
001300     C01 IS TOP-OF-FORM                                           CA900010
001400     CLASS CA-ALPHABETIC FOR "A" THRU "Z", "a" THRU "z"           CA900010
001500     CLASS CA-NUMERIC-TEXT FOR "0" THRU "9"                       CA900010
001600     UPSI-0 ON STATUS IS CA-RERUN-SWITCH                          CA900010
001700            OFF STATUS IS CA-NORMAL-SWITCH.                       CA900010
