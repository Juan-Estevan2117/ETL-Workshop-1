000100***************************************************************** CA910010
000200*                                                               * CA910010
000300*              Candidate Application  -  EXTRACT Phase         *  CA910010
000400*                                                               * CA910010
000500***************************************************************** CA910010
000600*                                                                 CA910010
000700 IDENTIFICATION DIVISION.                                         CA910010
000800 PROGRAM-ID.     CA910.                                           CA910010
000900 AUTHOR.         D R ASHWORTH.                                    CA910010
001000 INSTALLATION.   APPLEWOOD COMPUTERS - CA SUITE.                  CA910010
001100 DATE-WRITTEN.   11/11/2025.                                      CA910010
001200 DATE-COMPILED.                                                   CA910010
001300 SECURITY.       COPYRIGHT (C) 2025, APPLEWOOD COMPUTERS.         CA910010
001400*                DISTRIBUTED UNDER THE GNU GPL - SEE FILE COPYING CA910010
001500*                FOR DETAILS.                                     CA910010
001600*                                                                 CA910010
001700* Remarks.       EXTRACT phase of the candidate warehouse run.    CA910010
001800*                Reads the raw candidates feed in arrival order,  CA910010
001900*                checks each record holds its required fields,    CA910010
002000*                counts records read and copies them unchanged to CA910010
002100*                the extract stage file for CA920 to pick up.     CA910010
002200*                                                                 CA910010
002300* Called by.     CA900.                                           CA910010
002400*                                                                 CA910010
002500* Error messages used.  CA910 (open/read/write failures, console).CA910010
002600*                                                                 CA910010
002700* Changes:                                                        CA910010
002800* 11/11/25 DRA - 1.00 Created.                                    CA910010
002900* 13/11/25 DRA - 1.01 Ticket CA-0006: count was bumped ahead of   CA910010
003000*                     the structural check, so a rejected record  CA910010
003100*                     still inflated Rec-Count - moved the ADD.   CA910010
003200* 21/11/25 DRA - 1.02 Widened CA910-Msg-Struct from 40 to 45 bytesCA910010
003300*                     after the operator console truncated the    CA910010
003400*                     word "IGNORED" on a narrow session window.  CA910010
003500* 08/12/25 DRA - 1.03 Reviewed AA030 against the CA-0006 fix aboveCA910010
003600*                     while the suite was open for CA-0019 over onCA910010
003700*                     CA905 - AA030 itself was unaffected, noted  CA910010
003800*                     here for the file's own history.            CA910010
003900*                                                                 CA910010
004000 ENVIRONMENT DIVISION.                                            CA910010
004100 COPY "envdiv.cob".                                               CA910010
004200 INPUT-OUTPUT SECTION.                                            CA910010
004300 FILE-CONTROL.                                                    CA910010
004400 COPY "selcaind.cob".                                             CA910010
004500 COPY "selcaext.cob".                                             CA910010
004600 DATA DIVISION.                                                   CA910010
004700 FILE SECTION.                                                    CA910010
004800 COPY "fdcaind.cob".                                              CA910010
004900*                                                                 CA910010
005000* Alternate view of the candidate record holding only the two     CA910010
005100* fields the structural check cares about - saves qualifying      CA910010
005200* the full 10-field group every time AA030 runs.                  CA910010
005300*                                                                 CA910010
005400 01  CA-Struct-Required-View redefines CA-Candidate-Record.       CA910010
005500     03  filler                  pic x(60).                       CA910010
005600     03  CSV-Email               pic x(50).                       CA910010
005700     03  CSV-Application-Date    pic x(10).                       CA910010
005800     03  filler                  pic x(100).                      CA910010
005900*                                                                 CA910010
006000 COPY "fdcaext.cob".                                              CA910010
006100 WORKING-STORAGE SECTION.                                         CA910010
006200 77  Prog-Name           pic x(15) value "CA910 (1.01)".          CA910010
006300 COPY "canames.cob".                                              CA910010
006400*                                                                 CA910010
006500 01  CA-Candidates-Status    pic xx value "00".                   CA910010
006600     88  CA-Candidates-Ok         value "00".                     CA910010
006700 01  CA-Extract-Status       pic xx value "00".                   CA910010
006800     88  CA-Extract-Ok            value "00".                     CA910010
006900*                                                                 CA910010
007000 01  WS-Candidates-Eof   pic x  value "N".                        CA910010
007100     88  CA910-End-Of-Candidates  value "Y".                      CA910010
007200*                                                                 CA910010
007300 01  WS-Struct-Record-Ok   pic x value "Y".                       CA910010
007400     88  CA910-Structure-Ok     value "Y".                        CA910010
007500*                                                                 CA910010
007600 01  WS-Bad-Count          pic 9(6) comp.                         CA910010
007700 01  WS-Today              pic 9(8).                              CA910010
007800 01  WS-Today-Group redefines WS-Today.                           CA910010
007900     03  WS-Today-CCYY         pic 9(4).                          CA910010
008000     03  WS-Today-MM           pic 9(2).                          CA910010
008100     03  WS-Today-DD           pic 9(2).                          CA910010
008200*                                                                 CA910010
008300 01  CA910-Msg-Open-Cand   pic x(45)                              CA910010
008400         value "CA910 CANDFEED OPEN FAILED, FILE STATUS = ".      CA910010
008500 01  CA910-Msg-Open-Extr   pic x(45)                              CA910010
008600         value "CA910 CAEXTRCT OPEN FAILED, FILE STATUS = ".      CA910010
008700 01  CA910-Msg-Struct      pic x(45)                              CA910010
008800         value "CA910 STRUCTURAL CHECK FAILED, REC IGNORED  ".    CA910010
008900 01  CA910-Msg-Done  pic x(55)                                    CA910010
009000         value "CA910 EXTRACT COMPLETE, RECORDS READ =".          CA910010
009100 01  CA910-Msg-Done-R redefines CA910-Msg-Done.                   CA910010
009200     03  filler                pic x(39).                         CA910010
009300     03  CA910-Msg-Done-Cnt    pic zzzzz9.                        CA910010
009400*                                                                 CA910010
009500 LINKAGE SECTION.                                                 CA910010
009600 COPY "wscacall.cob".                                             CA910010
009700*                                                                 CA910010
009800 PROCEDURE DIVISION USING CA-Calling-Data.                        CA910010
009900*                                                                 CA910010
010000 AA000-Main SECTION.                                              CA910010
010100***********************                                           CA910010
010200     MOVE ZERO TO CA-Rec-Count.                                   CA910010
010300     MOVE ZERO TO WS-Bad-Count.                                   CA910010
010400     ACCEPT WS-Today FROM DATE YYYYMMDD.                          CA910010
010500     IF CA-Run-Date = ZERO                                        CA910010
010600        MOVE WS-Today TO CA-Run-Date.                             CA910010
010700     MOVE CA-Run-Date TO WS-Today.                                CA910010
010800     DISPLAY "CA910 EXTRACT STARTING, RUN DATE = "                CA910010
010900        WS-Today-CCYY "-" WS-Today-MM "-" WS-Today-DD.            CA910010
011000     PERFORM AA010-Open-Files THRU AA010-Exit.                    CA910010
011100     IF CA-Return-Code NOT = ZERO                                 CA910010
011200        GO TO AA000-Exit.                                         CA910010
011300     PERFORM AA020-Read-Loop THRU AA020-Exit.                     CA910010
011400     CLOSE CA-Candidates-File.                                    CA910010
011500     CLOSE CA-Extract-File.                                       CA910010
011600     MOVE WS-Bad-Count TO CA-Drop-Count.                          CA910010
011700     MOVE ZERO TO CA-Return-Code.                                 CA910010
011800     MOVE CA-Rec-Count TO CA910-Msg-Done-Cnt.                     CA910010
011900     DISPLAY CA910-Msg-Done.                                      CA910010
012000 AA000-Exit.                                                      CA910010
012100     EXIT SECTION.                                                CA910010
012200*                                                                 CA910010
012300 AA010-Open-Files SECTION.                                        CA910010
012400***********************                                           CA910010
012500     MOVE ZERO TO CA-Return-Code.                                 CA910010
012600     OPEN INPUT CA-Candidates-File.                               CA910010
012700     IF NOT CA-Candidates-Ok                                      CA910010
012800        DISPLAY CA910-Msg-Open-Cand CA-Candidates-Status          CA910010
012900        DISPLAY "  PHYSICAL FILE " ca-file-01                     CA910010
013000        MOVE 1 TO CA-Return-Code                                  CA910010
013100        GO TO AA010-Exit.                                         CA910010
013200     OPEN OUTPUT CA-Extract-File.                                 CA910010
013300     IF NOT CA-Extract-Ok                                         CA910010
013400        DISPLAY CA910-Msg-Open-Extr CA-Extract-Status             CA910010
013500        DISPLAY "  PHYSICAL FILE " ca-file-02                     CA910010
013600        CLOSE CA-Candidates-File                                  CA910010
013700        MOVE 1 TO CA-Return-Code                                  CA910010
013800        GO TO AA010-Exit.                                         CA910010
013900 AA010-Exit.                                                      CA910010
014000     EXIT SECTION.                                                CA910010
014100*                                                                 CA910010
014200 AA020-Read-Loop SECTION.                                         CA910010
014300***********************                                           CA910010
014400     IF CA910-End-Of-Candidates                                   CA910010
014500        GO TO AA020-Exit.                                         CA910010
014600     READ CA-Candidates-File                                      CA910010
014700        AT END                                                    CA910010
014800           MOVE "Y" TO WS-Candidates-Eof                          CA910010
014900           GO TO AA020-Exit.                                      CA910010
015000     PERFORM AA030-Check-Structure THRU AA030-Exit.               CA910010
015100     IF CA910-Structure-Ok                                        CA910010
015200        ADD 1 TO CA-Rec-Count                                     CA910010
015300        PERFORM AA040-Write-Extract THRU AA040-Exit               CA910010
015400     ELSE                                                         CA910010
015500        ADD 1 TO WS-Bad-Count                                     CA910010
015600        DISPLAY CA910-Msg-Struct.                                 CA910010
015700     GO TO AA020-Read-Loop.                                       CA910010
015800 AA020-Exit.                                                      CA910010
015900     EXIT SECTION.                                                CA910010
016000*                                                                 CA910010
016100 AA030-Check-Structure SECTION.                                   CA910010
016200***********************                                           CA910010
016300* With fixed-width records the 10 business fields are present by  CA910010
016400* construction - this paragraph stays as the house habit of never CA910010
016500* trusting a feed file outright, the same discipline maps04 uses  CA910010
016600* re-testing a date that is already supposed to be valid.         CA910010
016700*                                                                 CA910010
016800     MOVE "Y" TO WS-Struct-Record-Ok.                             CA910010
016900     IF CSV-Email = SPACES OR CSV-Application-Date = SPACES       CA910010
017000        MOVE "N" TO WS-Struct-Record-Ok.                          CA910010
017100 AA030-Exit.                                                      CA910010
017200     EXIT SECTION.                                                CA910010
017300*                                                                 CA910010
017400 AA040-Write-Extract SECTION.                                     CA910010
017500***********************                                           CA910010
017600     MOVE CAI-First-Name        TO CAX-First-Name.                CA910010
017700     MOVE CAI-Last-Name         TO CAX-Last-Name.                 CA910010
017800     MOVE CAI-Email             TO CAX-Email.                     CA910010
017900     MOVE CAI-Application-Date  TO CAX-Application-Date.          CA910010
018000     MOVE CAI-Country           TO CAX-Country.                   CA910010
018100     MOVE CAI-YOE               TO CAX-YOE.                       CA910010
018200     MOVE CAI-Seniority         TO CAX-Seniority.                 CA910010
018300     MOVE CAI-Technology        TO CAX-Technology.                CA910010
018400     MOVE CAI-Code-Chall-Score  TO CAX-Code-Chall-Score.          CA910010
018500     MOVE CAI-Tech-Intvw-Score  TO CAX-Tech-Intvw-Score.          CA910010
018600     WRITE CA-Extract-Record.                                     CA910010
018700 AA040-Exit.                                                      CA910010
018800     EXIT SECTION.                                                CA910010
