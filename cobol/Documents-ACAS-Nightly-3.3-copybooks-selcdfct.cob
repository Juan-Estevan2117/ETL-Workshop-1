000100*                                                                 CA900190
000200* SELCDFCT.COB                                                    CA900190
000300* Select clause for the FACT-APPLICATION output - append only,    CA900190
000400* opened EXTEND on every run after the first.                     CA900190
000500*                                                                 CA900190
000600* 11/11/25 DRA - Created.                                         CA900190
000700*                                                                 CA900190
000800 SELECT CA-Fact-Application-File ASSIGN TO "CAFACTAP"             CA900190
000900     ORGANIZATION IS LINE SEQUENTIAL                              CA900190
001000     ACCESS MODE IS SEQUENTIAL                                    CA900190
001100     FILE STATUS IS CA-Fact-Status.                               CA900190
