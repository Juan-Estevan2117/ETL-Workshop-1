000100********************************************                      CA900020
000200*                                          *                      CA900020
000300*  Record Definition For Candidates Input  *                      CA900020
000400*     Read in arrival order, no key        *                      CA900020
000500********************************************                      CA900020
000600* File size 220 bytes (215 data + 5 reserve).                     CA900020
000700*                                                                 CA900020
000800* 11/11/25 DRA - Created.                                         CA900020
000900*                                                                 CA900020
001000 FD  CA-Candidates-File.                                          CA900020
001100 01  CA-Candidate-Record.                                         CA900020
001200     03  CAI-First-Name        pic x(30).                         CA900020
001300     03  CAI-Last-Name         pic x(30).                         CA900020
001400     03  CAI-Email             pic x(50).                         CA900020
001500     03  CAI-Application-Date  pic x(10).                         CA900020
001600     03  CAI-Country           pic x(30).                         CA900020
001700     03  CAI-YOE               pic 9(2).                          CA900020
001800     03  CAI-Seniority         pic x(15).                         CA900020
001900     03  CAI-Technology        pic x(40).                         CA900020
002000     03  CAI-Code-Chall-Score  pic 9(2)v9(2).                     CA900020
002100     03  CAI-Tech-Intvw-Score  pic 9(2)v9(2).                     CA900020
002200     03  filler                pic x(5).                          CA900020
002300* Filler reserved for growth, matching house practice on PY files.CA900020
