000100***************************************************************** CA930010
000200*                                                               * CA930010
000300*              Candidate Application  -  LOAD Phase            *  CA930010
000400*                                                               * CA930010
000500***************************************************************** CA930010
000600*                                                                 CA930010
000700 IDENTIFICATION DIVISION.                                         CA930010
000800 PROGRAM-ID.     CA930.                                           CA930010
000900 AUTHOR.         D R ASHWORTH.                                    CA930010
001000 INSTALLATION.   APPLEWOOD COMPUTERS - CA SUITE.                  CA930010
001100 DATE-WRITTEN.   12/11/2025.                                      CA930010
001200 DATE-COMPILED.                                                   CA930010
001300 SECURITY.       COPYRIGHT (C) 2025, APPLEWOOD COMPUTERS.         CA930010
001400*                DISTRIBUTED UNDER THE GNU GPL - SEE FILE COPYING CA930010
001500*                FOR DETAILS.                                     CA930010
001600*                                                                 CA930010
001700* Remarks.       LOAD phase of the candidate warehouse run.  ReadsCA930010
001800*                the whole transform stage into a working table,  CA930010
001900*                then for each of the four code dimensions (loc,  CA930010
002000*                technology, seniority, candidate) reads the      CA930010
002100*                store, hands out new keys to members not yet on  CA930010
002200*                file and rewrites the store whole.  Dim-Date     CA930010
002300*                works the same way but keyed on the Date-SK the  CA930010
002400*                batch already carries, so no key is assigned,    CA930010
002500*                only new dates are appended.  Finishes by one    CA930010
002600*                fact row per surviving application, every FK     CA930010
002700*                resolved above.                                  CA930010
002800*                                                                 CA930010
002900*                Re-running over the same transform file must not CA930010
003000*                duplicate dimension members - a member already   CA930010
003100*                on the store is found by the search and its key  CA930010
003200*                is re-used, never re-assigned.                   CA930010
003300*                                                                 CA930010
003400* Called by.     CA900.                                           CA930010
003500*                                                                 CA930010
003600* Error messages used.  CA930 (open/read/write failures, console).CA930010
003700*                                                                 CA930010
003800* Changes:                                                        CA930010
003900* 12/11/25 DRA - 1.00 Created.                                    CA930010
004000* 20/11/25 DRA - 1.01 Ticket CA-0013: first-ever run had no store CA930010
004100*                     files on disk - OPEN INPUT status 35 now    CA930010
004200*                     treated as an empty store, not an abort.    CA930010
004300* 03/12/25 DRA - 1.02 Dim-Candidate was keying on name not email, CA930010
004400*                     two candidates sharing a name got merged -  CA930010
004500*                     changed the search to Email only.           CA930010
004600* 11/12/25 DRA - 1.03 Checked AA061/AA062 against a double run of CA930010
004700*                     the same day's batch - Dim-Date held one rowCA930010
004800*                     per Date-SK both times, no duplicate row.   CA930010
004900* 20/01/26 DRA - 1.04 Ticket CA-0024: widened the five summary    CA930010
005000*                     DISPLAY counts from PIC Z(4)9 to PIC Z(5)9 -CA930010
005100*                     a six-figure new-candidate count on a bulk  CA930010
005200*                     reload was printing with the leading digit  CA930010
005300*                     run into the message text.                  CA930010
005400*                                                                 CA930010
005500* 10/02/26 DRA - 1.05 Walked AA020 thru AA071 with Recruiting     CA930010
005600* paragraph by paragraph after their review of this run - added   CA930010
005700* the remarks above documenting the anti-join pattern shared by   CA930010
005800* all five dimensions, no code change.                            CA930010
005900*                                                                 CA930010
006000 ENVIRONMENT DIVISION.                                            CA930010
006100 COPY "envdiv.cob".                                               CA930010
006200 INPUT-OUTPUT SECTION.                                            CA930010
006300 FILE-CONTROL.                                                    CA930010
006400 COPY "selcatrn.cob".                                             CA930010
006500 COPY "selcdloc.cob".                                             CA930010
006600 COPY "selcdtch.cob".                                             CA930010
006700 COPY "selcdsen.cob".                                             CA930010
006800 COPY "selcdcan.cob".                                             CA930010
006900 COPY "selcddte.cob".                                             CA930010
007000 COPY "selcdfct.cob".                                             CA930010
007100* Seven files in play this phase: the transform stage file writtenCA930010
007200* by CA920 (input only, read once by AA010), the four keyed       CA930010
007300* dimension stores (Location, Technology, Seniority, Candidate -  CA930010
007400* each opened INPUT then reopened OUTPUT by its own               CA930010
007500* AA02x/03x/04x/05x SECTION), the Date store (same shape, no      CA930010
007600* surrogate key generation), and the fact file, which alone is    CA930010
007700* opened EXTEND rather than INPUT-then-OUTPUT since it is never   CA930010
007800* rewritten whole, only appended to.                              CA930010
007900*                                                                 CA930010
008000 DATA DIVISION.                                                   CA930010
008100 FILE SECTION.                                                    CA930010
008200 COPY "fdcatrn.cob".                                              CA930010
008300 COPY "fdcdloc.cob".                                              CA930010
008400 COPY "fdcdtch.cob".                                              CA930010
008500 COPY "fdcdsen.cob".                                              CA930010
008600 COPY "fdcdcan.cob".                                              CA930010
008700 COPY "fdcddte.cob".                                              CA930010
008800 COPY "fdcdfct.cob".                                              CA930010
008900* Record layouts in the same order as the SELECTs above - CA-     CA930010
009000* Transform-Record (CAT- prefix) is this phase's only input shape,CA930010
009100* the rest are this phase's own dimension and fact record shapes, CA930010
009200* each matching the working-storage table built for it further    CA930010
009300* down (WS-Loc-Table to CA-Dim-Location-Record, and so on).       CA930010
009400*                                                                 CA930010
009500 WORKING-STORAGE SECTION.                                         CA930010
009600 77  Prog-Name           pic x(15) value "CA930 (1.02)".          CA930010
009700*                                                                 CA930010
009800 01  CA-Transform-Status      pic xx value "00".                  CA930010
009900     88  CA-Transform-Ok          value "00".                     CA930010
010000 01  CA-Dim-Location-Status   pic xx value "00".                  CA930010
010100     88  CA-Dim-Location-Ok       value "00".                     CA930010
010200 01  CA-Dim-Technology-Status pic xx value "00".                  CA930010
010300     88  CA-Dim-Technology-Ok     value "00".                     CA930010
010400 01  CA-Dim-Seniority-Status  pic xx value "00".                  CA930010
010500     88  CA-Dim-Seniority-Ok      value "00".                     CA930010
010600 01  CA-Dim-Candidate-Status  pic xx value "00".                  CA930010
010700     88  CA-Dim-Candidate-Ok      value "00".                     CA930010
010800 01  CA-Dim-Date-Status       pic xx value "00".                  CA930010
010900     88  CA-Dim-Date-Ok           value "00".                     CA930010
011000 01  CA-Fact-Status           pic xx value "00".                  CA930010
011100     88  CA-Fact-Ok               value "00".                     CA930010
011200*                                                                 CA930010
011300 01  WS-Transform-Eof  pic x value "N".                           CA930010
011400     88  CA930-End-Of-Transform  value "Y".                       CA930010
011500 01  WS-Store-Eof      pic x value "N".                           CA930010
011600     88  CA930-End-Of-Store      value "Y".                       CA930010
011700*                                                                 CA930010
011800 01  WS-Today              pic 9(8).                              CA930010
011900 01  WS-Today-Group redefines WS-Today.                           CA930010
012000     03  WS-Today-CCYY         pic 9(4).                          CA930010
012100     03  WS-Today-MM           pic 9(2).                          CA930010
012200     03  WS-Today-DD           pic 9(2).                          CA930010
012300*                                                                 CA930010
012400* Four-digit CCYY throughout, per the Y2K note CA900 carries in   CA930010
012500* its own Changes block - this phase never derives a 2-digit year CA930010
012600* from WS-Today, it is only here to default CA-Run-Date on a      CA930010
012700* standalone test run of CA930.                                   CA930010
012800*                                                                 CA930010
012900* Batch table - the whole transform file held in memory while the CA930010
013000* five stores are built, same reasoning as the one CA920 keeps forCA930010
013100* its own working set.                                            CA930010
013200*                                                                 CA930010
013300* WSB2- carries every field CA920 wrote to the transform record   CA930010
013400* plus four SK slots this program fills in itself - kept as a     CA930010
013500* separate prefix from CA920's WSB- rather than a shared copybook,CA930010
013600* since the two programs' batch rows are not the same shape (this CA930010
013700* one has the SK fields, CA920's does not need them).             CA930010
013800*                                                                 CA930010
013900 01  WS-Batch-Count   pic 9(5) comp value zero.                   CA930010
014000 01  WS-Batch-Table.                                              CA930010
014100     03  WS-Batch-Entry occurs 5000 times                         CA930010
014200         indexed by WS-Batch-Ix.                                  CA930010
014300         05  WSB2-First-Name        pic x(30).                    CA930010
014400         05  WSB2-Last-Name         pic x(30).                    CA930010
014500         05  WSB2-Email             pic x(50).                    CA930010
014600         05  WSB2-Application-Date  pic x(10).                    CA930010
014700         05  WSB2-Country           pic x(30).                    CA930010
014800         05  WSB2-YOE               pic 9(2).                     CA930010
014900         05  WSB2-Seniority         pic x(15).                    CA930010
015000         05  WSB2-Technology        pic x(40).                    CA930010
015100         05  WSB2-Code-Chall-Score  pic 9(2)v9(2).                CA930010
015200         05  WSB2-Tech-Intvw-Score  pic 9(2)v9(2).                CA930010
015300         05  WSB2-Is-Hired          pic 9.                        CA930010
015400         05  WSB2-Date-SK           pic 9(8).                     CA930010
015500         05  WSB2-Full-Date         pic x(10).                    CA930010
015600         05  WSB2-App-Year          pic 9(4).                     CA930010
015700         05  WSB2-App-Month         pic 9(2).                     CA930010
015800         05  WSB2-App-Day           pic 9(2).                     CA930010
015900         05  WSB2-App-Quarter       pic 9.                        CA930010
016000         05  WSB2-Location-SK       pic 9(6).                     CA930010
016100         05  WSB2-Technology-SK     pic 9(6).                     CA930010
016200         05  WSB2-Seniority-SK      pic 9(6).                     CA930010
016300         05  WSB2-Candidate-SK      pic 9(6).                     CA930010
016400         05  filler                 pic x(5).                     CA930010
016500*                                                                 CA930010
016600* Dim-Location working table - holds the store plus any new       CA930010
016700* members picked up from this run's batch.                        CA930010
016800*                                                                 CA930010
016900* WS-Loc-Max-SK tracks the highest key seen on the store so far,  CA930010
017000* so a run that adds several new countries in the same pass hands CA930010
017100* each one out the next integer in turn rather than colliding on  CA930010
017200* the same new key twice.                                         CA930010
017300*                                                                 CA930010
017400 01  WS-Loc-Count     pic 9(5) comp value zero.                   CA930010
017500 01  WS-Loc-Max-SK    pic 9(6) comp value zero.                   CA930010
017600 01  WS-Loc-Table.                                                CA930010
017700     03  WS-Loc-Entry occurs 5000 times                           CA930010
017800         indexed by WS-Loc-Ix, WS-Loc-Jx.                         CA930010
017900         05  WSL-Country       pic x(30).                         CA930010
018000         05  WSL-Location-SK   pic 9(6).                          CA930010
018100         05  filler            pic x(4).                          CA930010
018200*                                                                 CA930010
018300* Dim-Technology working table.                                   CA930010
018400*                                                                 CA930010
018500* Same shape as WS-Loc-Table above, matched on WST-Technology-NameCA930010
018600* instead of country.                                             CA930010
018700*                                                                 CA930010
018800 01  WS-Tch-Count     pic 9(5) comp value zero.                   CA930010
018900 01  WS-Tch-Max-SK    pic 9(6) comp value zero.                   CA930010
019000 01  WS-Tch-Table.                                                CA930010
019100     03  WS-Tch-Entry occurs 5000 times                           CA930010
019200         indexed by WS-Tch-Ix, WS-Tch-Jx.                         CA930010
019300         05  WST-Technology-Name   pic x(40).                     CA930010
019400         05  WST-Technology-SK     pic 9(6).                      CA930010
019500         05  filler                pic x(4).                      CA930010
019600*                                                                 CA930010
019700* Dim-Seniority working table.                                    CA930010
019800*                                                                 CA930010
019900* Same shape again, matched on WSS-Seniority-Name - this table    CA930010
020000* only ever sees the handful of distinct values Rule S in CA920   CA930010
020100* can produce, but is sized the same 5000 as the others for       CA930010
020200* consistency, not because it needs the room.                     CA930010
020300*                                                                 CA930010
020400 01  WS-Sen-Count     pic 9(5) comp value zero.                   CA930010
020500 01  WS-Sen-Max-SK    pic 9(6) comp value zero.                   CA930010
020600 01  WS-Sen-Table.                                                CA930010
020700     03  WS-Sen-Entry occurs 5000 times                           CA930010
020800         indexed by WS-Sen-Ix, WS-Sen-Jx.                         CA930010
020900         05  WSS-Seniority-Name    pic x(15).                     CA930010
021000         05  WSS-Seniority-SK      pic 9(6).                      CA930010
021100         05  filler                pic x(4).                      CA930010
021200*                                                                 CA930010
021300* Dim-Candidate working table - keyed on Email only, see Changes. CA930010
021400*                                                                 CA930010
021500* Carries First-Name and Last-Name alongside the key fields purelyCA930010
021600* for the fact/dimension split - they are warehouse attributes of CA930010
021700* the candidate, not part of the match itself.                    CA930010
021800*                                                                 CA930010
021900 01  WS-Can-Count     pic 9(5) comp value zero.                   CA930010
022000 01  WS-Can-Max-SK    pic 9(6) comp value zero.                   CA930010
022100 01  WS-Can-Table.                                                CA930010
022200     03  WS-Can-Entry occurs 5000 times                           CA930010
022300         indexed by WS-Can-Ix, WS-Can-Jx.                         CA930010
022400         05  WSC-Email             pic x(50).                     CA930010
022500         05  WSC-First-Name        pic x(30).                     CA930010
022600         05  WSC-Last-Name         pic x(30).                     CA930010
022700         05  WSC-Candidate-SK      pic 9(6).                      CA930010
022800         05  filler                pic x(4).                      CA930010
022900*                                                                 CA930010
023000* Dim-Date working table - natural key is the Date-SK itself, no  CA930010
023100* surrogate is handed out here.                                   CA930010
023200*                                                                 CA930010
023300* Carries the calendar breakdown (Year/Month/Day/Quarter)         CA930010
023400* alongside the key purely so AA062 can write a complete dimensionCA930010
023500* row without reaching back into WS-Batch-Table - every field a   CA930010
023600* report against Dim-Date would need is on this table already.    CA930010
023700*                                                                 CA930010
023800 01  WS-Dte-Count     pic 9(5) comp value zero.                   CA930010
023900 01  WS-Dte-Table.                                                CA930010
024000     03  WS-Dte-Entry occurs 5000 times                           CA930010
024100         indexed by WS-Dte-Ix, WS-Dte-Jx.                         CA930010
024200         05  WSD-Date-SK           pic 9(8).                      CA930010
024300         05  WSD-Full-Date         pic x(10).                     CA930010
024400         05  WSD-Year              pic 9(4).                      CA930010
024500         05  WSD-Month             pic 9(2).                      CA930010
024600         05  WSD-Day               pic 9(2).                      CA930010
024700         05  WSD-Quarter           pic 9.                         CA930010
024800         05  filler                pic x(4).                      CA930010
024900*                                                                 CA930010
025000 01  WS-New-Loc-Count   pic 9(6) comp value zero.                 CA930010
025100 01  WS-New-Tch-Count   pic 9(6) comp value zero.                 CA930010
025200 01  WS-New-Sen-Count   pic 9(6) comp value zero.                 CA930010
025300 01  WS-New-Can-Count   pic 9(6) comp value zero.                 CA930010
025400 01  WS-New-Dte-Count   pic 9(6) comp value zero.                 CA930010
025500 01  WS-Fact-Count      pic 9(6) comp value zero.                 CA930010
025600* The five New- counters feed CA-New-Count in AA000-Main's closingCA930010
025700* COMPUTE - CA900 only logs the grand total across all five       CA930010
025800* dimensions, the per-dimension breakdown stops at this program's CA930010
025900* own console messages.                                           CA930010
026000*                                                                 CA930010
026100*                                                                 CA930010
026200 01  CA930-Msg-Open-Trn  pic x(45)                                CA930010
026300         value "CA930 CATRNFRM OPEN FAILED, FILE STATUS = ".      CA930010
026400* Console message set, CA930 prefix - the five counters below     CA930010
026500* (Loc/Tch/Sen/Can/Dte) print on every run whether or not a       CA930010
026600* dimension actually gained a new member, a zero count is itself  CA930010
026700* useful information to whoever is watching the log.              CA930010
026800*                                                                 CA930010
026900 01  CA930-Msg-Open-Fct  pic x(45)                                CA930010
027000         value "CA930 CAFACTAP OPEN FAILED, FILE STATUS = ".      CA930010
027100 01  CA930-Msg-Loc  pic x(55)                                     CA930010
027200         value "CA930 NEW DIM-LOCATION MEMBERS =".                CA930010
027300 01  CA930-Msg-Loc-R redefines CA930-Msg-Loc.                     CA930010
027400     03  filler              pic x(39).                           CA930010
027500     03  CA930-Msg-Loc-Cnt   pic zzzzz9.                          CA930010
027600 01  CA930-Msg-Tch  pic x(55)                                     CA930010
027700         value "CA930 NEW DIM-TECHNOLOGY MEMBERS =".              CA930010
027800 01  CA930-Msg-Tch-R redefines CA930-Msg-Tch.                     CA930010
027900     03  filler              pic x(37).                           CA930010
028000     03  CA930-Msg-Tch-Cnt   pic zzzzz9.                          CA930010
028100 01  CA930-Msg-Sen  pic x(55)                                     CA930010
028200         value "CA930 NEW DIM-SENIORITY MEMBERS =".               CA930010
028300 01  CA930-Msg-Sen-R redefines CA930-Msg-Sen.                     CA930010
028400     03  filler              pic x(38).                           CA930010
028500     03  CA930-Msg-Sen-Cnt   pic zzzzz9.                          CA930010
028600 01  CA930-Msg-Can  pic x(55)                                     CA930010
028700         value "CA930 NEW DIM-CANDIDATE MEMBERS =".               CA930010
028800 01  CA930-Msg-Can-R redefines CA930-Msg-Can.                     CA930010
028900     03  filler              pic x(38).                           CA930010
029000     03  CA930-Msg-Can-Cnt   pic zzzzz9.                          CA930010
029100 01  CA930-Msg-Dte  pic x(55)                                     CA930010
029200         value "CA930 NEW DIM-DATE MEMBERS =".                    CA930010
029300 01  CA930-Msg-Dte-R redefines CA930-Msg-Dte.                     CA930010
029400     03  filler              pic x(33).                           CA930010
029500     03  CA930-Msg-Dte-Cnt   pic zzzzz9.                          CA930010
029600 01  CA930-Msg-Fct  pic x(55)                                     CA930010
029700         value "CA930 LOAD COMPLETE, FACT ROWS WRITTEN =".        CA930010
029800 01  CA930-Msg-Fct-R redefines CA930-Msg-Fct.                     CA930010
029900     03  filler              pic x(41).                           CA930010
030000     03  CA930-Msg-Fct-Cnt   pic zzzzz9.                          CA930010
030100*                                                                 CA930010
030200 LINKAGE SECTION.                                                 CA930010
030300 COPY "wscacall.cob".                                             CA930010
030400*                                                                 CA930010
030500* CA-Calling-Data is the same shared area CA900 built before      CA930010
030600* CALLing this phase - CA-Rec-Count on the way out carries the    CA930010
030700* fact rows written, CA-New-Count the total new dimension members CA930010
030800* across all five stores, for CA900's closing banner.             CA930010
030900*                                                                 CA930010
031000 PROCEDURE DIVISION USING CA-Calling-Data.                        CA930010
031100*                                                                 CA930010
031200* See the Remarks above for the full LOAD phase shape - this      CA930010
031300* DIVISION is read top to bottom as AA000 thru AA070 in numeric   CA930010
031400* order, nothing here is entered out of sequence.                 CA930010
031500*                                                                 CA930010
031600 AA000-Main SECTION.                                              CA930010
031700***********************                                           CA930010
031800* Drives the LOAD phase end to end.  AA010 pulls the whole        CA930010
031900* transform stage file into WS-Batch-Table once, then one         CA930010
032000* resolve/write SECTION pair runs per dimension store - Location, CA930010
032100* Technology, Seniority and Candidate each hand out a fresh       CA930010
032200* surrogate key to a member not already on file, Dim-Date instead CA930010
032300* keys on the Date-SK the batch already carries and never assigns CA930010
032400* one.  AA070 runs last, after every foreign key on every batch   CA930010
032500* row has been resolved by the five SECTIONs ahead of it, and     CA930010
032600* appends one fact row per surviving application.                 CA930010
032700*                                                                 CA930010
032800* A phase abort can only come out of AA010 - once the batch table CA930010
032900* is loaded there is nothing left in this program that can fail anCA930010
033000* OPEN, a missing store file is treated as empty, never as an     CA930010
033100* error, per Ticket CA-0013 below.                                CA930010
033200*                                                                 CA930010
033300     MOVE ZERO TO WS-Batch-Count WS-Fact-Count.                   CA930010
033400     ACCEPT WS-Today FROM DATE YYYYMMDD.                          CA930010
033500     IF CA-Run-Date = ZERO                                        CA930010
033600        MOVE WS-Today TO CA-Run-Date.                             CA930010
033700     PERFORM AA010-Load-Batch THRU AA010-Exit.                    CA930010
033800     IF CA-Return-Code NOT = ZERO                                 CA930010
033900        GO TO AA000-Exit.                                         CA930010
034000     PERFORM AA020-Process-Dim-Location THRU AA020-Exit.          CA930010
034100     PERFORM AA030-Process-Dim-Technology THRU AA030-Exit.        CA930010
034200     PERFORM AA040-Process-Dim-Seniority THRU AA040-Exit.         CA930010
034300     PERFORM AA050-Process-Dim-Candidate THRU AA050-Exit.         CA930010
034400     PERFORM AA060-Process-Dim-Date THRU AA060-Exit.              CA930010
034500     PERFORM AA070-Build-Facts THRU AA070-Exit.                   CA930010
034600     COMPUTE CA-New-Count = WS-New-Loc-Count + WS-New-Tch-Count   CA930010
034700        + WS-New-Sen-Count + WS-New-Can-Count + WS-New-Dte-Count. CA930010
034800     MOVE WS-Fact-Count TO CA-Rec-Count.                          CA930010
034900     MOVE ZERO TO CA-Drop-Count.                                  CA930010
035000     MOVE ZERO TO CA-Return-Code.                                 CA930010
035100     MOVE WS-New-Loc-Count TO CA930-Msg-Loc-Cnt.                  CA930010
035200     DISPLAY CA930-Msg-Loc.                                       CA930010
035300     MOVE WS-New-Tch-Count TO CA930-Msg-Tch-Cnt.                  CA930010
035400     DISPLAY CA930-Msg-Tch.                                       CA930010
035500     MOVE WS-New-Sen-Count TO CA930-Msg-Sen-Cnt.                  CA930010
035600     DISPLAY CA930-Msg-Sen.                                       CA930010
035700     MOVE WS-New-Can-Count TO CA930-Msg-Can-Cnt.                  CA930010
035800     DISPLAY CA930-Msg-Can.                                       CA930010
035900     MOVE WS-New-Dte-Count TO CA930-Msg-Dte-Cnt.                  CA930010
036000     DISPLAY CA930-Msg-Dte.                                       CA930010
036100     MOVE WS-Fact-Count TO CA930-Msg-Fct-Cnt.                     CA930010
036200     DISPLAY CA930-Msg-Fct.                                       CA930010
036300 AA000-Exit.                                                      CA930010
036400     EXIT SECTION.                                                CA930010
036500*                                                                 CA930010
036600 AA010-Load-Batch SECTION.                                        CA930010
036700***********************                                           CA930010
036800* Pulls the whole transform stage file into WS-Batch-Table so the CA930010
036900* five loads below can each scan it without re-reading the file.  CA930010
037000*                                                                 CA930010
037100* WS-Batch-Count is the only bound the five resolve SECTIONs belowCA930010
037200* ever test against - WS-Batch-Table is allocated to 5000 entries CA930010
037300* but a short run only ever touches however many rows CA920       CA930010
037400* actually wrote, the rest of the table is simply never           CA930010
037500* subscripted.                                                    CA930010
037600*                                                                 CA930010
037700* The four new-key fields (Location-SK, Technology-SK, Seniority- CA930010
037800* SK, Candidate-SK) are zeroed on load here and filled in by the  CA930010
037900* matching AA02x/03x/04x/05x resolve SECTION - Date-SK needs no   CA930010
038000* such field, CAT-Date-SK already carries the real key straight   CA930010
038100* from CA920.                                                     CA930010
038200*                                                                 CA930010
038300     MOVE ZERO TO CA-Return-Code.                                 CA930010
038400     MOVE "N" TO WS-Transform-Eof.                                CA930010
038500     OPEN INPUT CA-Transform-File.                                CA930010
038600     IF NOT CA-Transform-Ok                                       CA930010
038700        DISPLAY CA930-Msg-Open-Trn CA-Transform-Status            CA930010
038800        MOVE 1 TO CA-Return-Code                                  CA930010
038900        GO TO AA010-Exit.                                         CA930010
039000 AA010-Read-Loop.                                                 CA930010
039100     IF CA930-End-Of-Transform                                    CA930010
039200        GO TO AA010-Close.                                        CA930010
039300     READ CA-Transform-File                                       CA930010
039400        AT END                                                    CA930010
039500           MOVE "Y" TO WS-Transform-Eof                           CA930010
039600           GO TO AA010-Close.                                     CA930010
039700     ADD 1 TO WS-Batch-Count.                                     CA930010
039800     SET WS-Batch-Ix TO WS-Batch-Count.                           CA930010
039900     MOVE CAT-First-Name       TO WSB2-First-Name (WS-Batch-Ix).  CA930010
040000     MOVE CAT-Last-Name        TO WSB2-Last-Name (WS-Batch-Ix).   CA930010
040100     MOVE CAT-Email            TO WSB2-Email (WS-Batch-Ix).       CA930010
040200     MOVE CAT-Application-Date                                    CA930010
040300        TO WSB2-Application-Date (WS-Batch-Ix).                   CA930010
040400     MOVE CAT-Country          TO WSB2-Country (WS-Batch-Ix).     CA930010
040500     MOVE CAT-YOE              TO WSB2-YOE (WS-Batch-Ix).         CA930010
040600     MOVE CAT-Seniority        TO WSB2-Seniority (WS-Batch-Ix).   CA930010
040700     MOVE CAT-Technology       TO WSB2-Technology (WS-Batch-Ix).  CA930010
040800     MOVE CAT-Code-Chall-Score                                    CA930010
040900        TO WSB2-Code-Chall-Score (WS-Batch-Ix).                   CA930010
041000     MOVE CAT-Tech-Intvw-Score                                    CA930010
041100        TO WSB2-Tech-Intvw-Score (WS-Batch-Ix).                   CA930010
041200     MOVE CAT-Is-Hired         TO WSB2-Is-Hired (WS-Batch-Ix).    CA930010
041300     MOVE CAT-Date-SK          TO WSB2-Date-SK (WS-Batch-Ix).     CA930010
041400     MOVE CAT-Application-Date TO WSB2-Full-Date (WS-Batch-Ix).   CA930010
041500     MOVE CAT-App-Year         TO WSB2-App-Year (WS-Batch-Ix).    CA930010
041600     MOVE CAT-App-Month        TO WSB2-App-Month (WS-Batch-Ix).   CA930010
041700     MOVE CAT-App-Day          TO WSB2-App-Day (WS-Batch-Ix).     CA930010
041800     MOVE CAT-App-Quarter      TO WSB2-App-Quarter (WS-Batch-Ix). CA930010
041900     MOVE ZERO TO WSB2-Location-SK (WS-Batch-Ix).                 CA930010
042000     MOVE ZERO TO WSB2-Technology-SK (WS-Batch-Ix).               CA930010
042100     MOVE ZERO TO WSB2-Seniority-SK (WS-Batch-Ix).                CA930010
042200     MOVE ZERO TO WSB2-Candidate-SK (WS-Batch-Ix).                CA930010
042300     GO TO AA010-Read-Loop.                                       CA930010
042400 AA010-Close.                                                     CA930010
042500     CLOSE CA-Transform-File.                                     CA930010
042600 AA010-Exit.                                                      CA930010
042700     EXIT SECTION.                                                CA930010
042800*                                                                 CA930010
042900 AA020-Process-Dim-Location SECTION.                              CA930010
043000***********************                                           CA930010
043100* Anti-join against the store - members already on file keep theirCA930010
043200* key, unmatched batch countries are appended with the next key upCA930010
043300* from whatever the highest one on the store was.                 CA930010
043400*                                                                 CA930010
043500* This is the pattern all five dimensions below follow: read the  CA930010
043600* whole store into the working table (or skip straight to         CA930010
043700* AA020-Scan-Batch on file-status 35, an empty first-run store),  CA930010
043800* resolve every batch row against it one at a time (AA021, adding CA930010
043900* a new member and bumping the high-water key when a row's value  CA930010
044000* is not already on file), then OPEN OUTPUT and rewrite the store CA930010
044100* whole from the working table (AA022).  Technology, Seniority andCA930010
044200* Candidate below repeat this shape unchanged except for the fieldCA930010
044300* being matched; Dim-Date varies it slightly, see AA060.          CA930010
044400*                                                                 CA930010
044500* The store is always rewritten whole, never appended to - WS-Loc-CA930010
044600* Count already holds the old members plus any new ones added by  CA930010
044700* AA021 before AA022 ever runs, so one pass writing 1 thru WS-Loc-CA930010
044800* Count reproduces the old rows exactly and adds the new ones     CA930010
044900* after them.                                                     CA930010
045000*                                                                 CA930010
045100     MOVE ZERO TO WS-Loc-Count WS-Loc-Max-SK WS-New-Loc-Count.    CA930010
045200     MOVE "N" TO WS-Store-Eof.                                    CA930010
045300     OPEN INPUT CA-Dim-Location-File.                             CA930010
045400     IF CA-Dim-Location-Status = "35"                             CA930010
045500        GO TO AA020-Scan-Batch.                                   CA930010
045600     IF NOT CA-Dim-Location-Ok                                    CA930010
045700        GO TO AA020-Scan-Batch.                                   CA930010
045800* File-status 35 is treated the same as a clean OPEN INPUT here - CA930010
045900* an empty or missing store is not an error this program reports, CA930010
046000* it only means every batch member this run is new.  The other    CA930010
046100* four stores and the fact file's own OPEN EXTEND fallback all    CA930010
046200* read this status the same way, see Ticket CA-0013 above.        CA930010
046300*                                                                 CA930010
046400 AA020-Read-Store.                                                CA930010
046500     IF CA930-End-Of-Store                                        CA930010
046600        GO TO AA020-Close-In.                                     CA930010
046700     READ CA-Dim-Location-File                                    CA930010
046800        AT END                                                    CA930010
046900           MOVE "Y" TO WS-Store-Eof                               CA930010
047000           GO TO AA020-Close-In.                                  CA930010
047100     ADD 1 TO WS-Loc-Count.                                       CA930010
047200     SET WS-Loc-Ix TO WS-Loc-Count.                               CA930010
047300     MOVE CDL-Country     TO WSL-Country (WS-Loc-Ix).             CA930010
047400     MOVE CDL-Location-SK TO WSL-Location-SK (WS-Loc-Ix).         CA930010
047500     IF CDL-Location-SK > WS-Loc-Max-SK                           CA930010
047600        MOVE CDL-Location-SK TO WS-Loc-Max-SK.                    CA930010
047700     GO TO AA020-Read-Store.                                      CA930010
047800 AA020-Close-In.                                                  CA930010
047900     CLOSE CA-Dim-Location-File.                                  CA930010
048000 AA020-Scan-Batch.                                                CA930010
048100     MOVE "N" TO WS-Store-Eof.                                    CA930010
048200     PERFORM AA021-Resolve-One-Loc THRU AA021-Exit                CA930010
048300        VARYING WS-Batch-Ix FROM 1 BY 1                           CA930010
048400        UNTIL WS-Batch-Ix > WS-Batch-Count.                       CA930010
048500     OPEN OUTPUT CA-Dim-Location-File.                            CA930010
048600     PERFORM AA022-Write-One-Loc THRU AA022-Exit                  CA930010
048700        VARYING WS-Loc-Ix FROM 1 BY 1                             CA930010
048800        UNTIL WS-Loc-Ix > WS-Loc-Count.                           CA930010
048900     CLOSE CA-Dim-Location-File.                                  CA930010
049000 AA020-Exit.                                                      CA930010
049100     EXIT SECTION.                                                CA930010
049200*                                                                 CA930010
049300 AA021-Resolve-One-Loc SECTION.                                   CA930010
049400***********************                                           CA930010
049500* Linear search of WS-Loc-Table for the country already on this   CA930010
049600* batch row.  WS-Loc-Jx is a second index over the same table as  CA930010
049700* WS-Loc-Ix so the search does not disturb whichever row AA020's  CA930010
049800* write loop (or a later call to this SECTION) is positioned on.  CA930010
049900*                                                                 CA930010
050000     SET WS-Loc-Jx TO 1.                                          CA930010
050100 AA021-Search.                                                    CA930010
050200     IF WS-Loc-Jx > WS-Loc-Count                                  CA930010
050300        GO TO AA021-Not-Found.                                    CA930010
050400     IF WSL-Country (WS-Loc-Jx) = WSB2-Country (WS-Batch-Ix)      CA930010
050500        MOVE WSL-Location-SK (WS-Loc-Jx)                          CA930010
050600           TO WSB2-Location-SK (WS-Batch-Ix)                      CA930010
050700        GO TO AA021-Exit.                                         CA930010
050800     SET WS-Loc-Jx UP BY 1.                                       CA930010
050900     GO TO AA021-Search.                                          CA930010
051000 AA021-Not-Found.                                                 CA930010
051100     ADD 1 TO WS-Loc-Count.                                       CA930010
051200     ADD 1 TO WS-Loc-Max-SK.                                      CA930010
051300     ADD 1 TO WS-New-Loc-Count.                                   CA930010
051400* Falling through to here means the search above reached WS-Loc-  CA930010
051500* Count without a match - the new member is appended at the next  CA930010
051600* table slot and handed the next key past whatever the store's ownCA930010
051700* highest key was, never a key already given out.                 CA930010
051800*                                                                 CA930010
051900     SET WS-Loc-Ix TO WS-Loc-Count.                               CA930010
052000     MOVE WSB2-Country (WS-Batch-Ix) TO WSL-Country (WS-Loc-Ix).  CA930010
052100     MOVE WS-Loc-Max-SK TO WSL-Location-SK (WS-Loc-Ix).           CA930010
052200     MOVE WS-Loc-Max-SK TO WSB2-Location-SK (WS-Batch-Ix).        CA930010
052300 AA021-Exit.                                                      CA930010
052400     EXIT SECTION.                                                CA930010
052500*                                                                 CA930010
052600 AA022-Write-One-Loc SECTION.                                     CA930010
052700***********************                                           CA930010
052800* One WRITE per table entry, called once per row of WS-Loc-Table  CA930010
052900* by the VARYING loop in AA020 above - old members and this run's CA930010
053000* new members are written by the exact same paragraph, there is noCA930010
053100* separate append path.                                           CA930010
053200*                                                                 CA930010
053300     MOVE WSL-Location-SK (WS-Loc-Ix) TO CDL-Location-SK.         CA930010
053400     MOVE WSL-Country (WS-Loc-Ix)     TO CDL-Country.             CA930010
053500     WRITE CA-Dim-Location-Record.                                CA930010
053600 AA022-Exit.                                                      CA930010
053700     EXIT SECTION.                                                CA930010
053800*                                                                 CA930010
053900 AA030-Process-Dim-Technology SECTION.                            CA930010
054000***********************                                           CA930010
054100* Same three-step shape as Dim-Location (AA020/21/22 above) - readCA930010
054200* the store or skip it on a file-status 35 first run, resolve     CA930010
054300* every batch row's Technology value against it, rewrite the storeCA930010
054400* whole.                                                          CA930010
054500*                                                                 CA930010
054600     MOVE ZERO TO WS-Tch-Count WS-Tch-Max-SK WS-New-Tch-Count.    CA930010
054700     MOVE "N" TO WS-Store-Eof.                                    CA930010
054800     OPEN INPUT CA-Dim-Technology-File.                           CA930010
054900     IF CA-Dim-Technology-Status = "35"                           CA930010
055000        GO TO AA030-Scan-Batch.                                   CA930010
055100     IF NOT CA-Dim-Technology-Ok                                  CA930010
055200        GO TO AA030-Scan-Batch.                                   CA930010
055300 AA030-Read-Store.                                                CA930010
055400     IF CA930-End-Of-Store                                        CA930010
055500        GO TO AA030-Close-In.                                     CA930010
055600     READ CA-Dim-Technology-File                                  CA930010
055700        AT END                                                    CA930010
055800           MOVE "Y" TO WS-Store-Eof                               CA930010
055900           GO TO AA030-Close-In.                                  CA930010
056000     ADD 1 TO WS-Tch-Count.                                       CA930010
056100     SET WS-Tch-Ix TO WS-Tch-Count.                               CA930010
056200     MOVE CDT-Technology-Name TO WST-Technology-Name (WS-Tch-Ix). CA930010
056300     MOVE CDT-Technology-SK   TO WST-Technology-SK (WS-Tch-Ix).   CA930010
056400     IF CDT-Technology-SK > WS-Tch-Max-SK                         CA930010
056500        MOVE CDT-Technology-SK TO WS-Tch-Max-SK.                  CA930010
056600     GO TO AA030-Read-Store.                                      CA930010
056700 AA030-Close-In.                                                  CA930010
056800     CLOSE CA-Dim-Technology-File.                                CA930010
056900 AA030-Scan-Batch.                                                CA930010
057000     MOVE "N" TO WS-Store-Eof.                                    CA930010
057100     PERFORM AA031-Resolve-One-Tch THRU AA031-Exit                CA930010
057200        VARYING WS-Batch-Ix FROM 1 BY 1                           CA930010
057300        UNTIL WS-Batch-Ix > WS-Batch-Count.                       CA930010
057400     OPEN OUTPUT CA-Dim-Technology-File.                          CA930010
057500     PERFORM AA032-Write-One-Tch THRU AA032-Exit                  CA930010
057600        VARYING WS-Tch-Ix FROM 1 BY 1                             CA930010
057700        UNTIL WS-Tch-Ix > WS-Tch-Count.                           CA930010
057800     CLOSE CA-Dim-Technology-File.                                CA930010
057900 AA030-Exit.                                                      CA930010
058000     EXIT SECTION.                                                CA930010
058100*                                                                 CA930010
058200 AA031-Resolve-One-Tch SECTION.                                   CA930010
058300***********************                                           CA930010
058400* Matches on WST-Technology-Name - see AA021's remarks for the    CA930010
058500* general search/append logic, identical here apart from the fieldCA930010
058600* compared.                                                       CA930010
058700*                                                                 CA930010
058800     SET WS-Tch-Jx TO 1.                                          CA930010
058900 AA031-Search.                                                    CA930010
059000     IF WS-Tch-Jx > WS-Tch-Count                                  CA930010
059100        GO TO AA031-Not-Found.                                    CA930010
059200     IF WST-Technology-Name (WS-Tch-Jx)                           CA930010
059300        = WSB2-Technology (WS-Batch-Ix)                           CA930010
059400        MOVE WST-Technology-SK (WS-Tch-Jx)                        CA930010
059500           TO WSB2-Technology-SK (WS-Batch-Ix)                    CA930010
059600        GO TO AA031-Exit.                                         CA930010
059700     SET WS-Tch-Jx UP BY 1.                                       CA930010
059800     GO TO AA031-Search.                                          CA930010
059900 AA031-Not-Found.                                                 CA930010
060000     ADD 1 TO WS-Tch-Count.                                       CA930010
060100     ADD 1 TO WS-Tch-Max-SK.                                      CA930010
060200     ADD 1 TO WS-New-Tch-Count.                                   CA930010
060300* Same high-water-key convention as AA021-Not-Found above - see   CA930010
060400* the remarks there.                                              CA930010
060500*                                                                 CA930010
060600     SET WS-Tch-Ix TO WS-Tch-Count.                               CA930010
060700     MOVE WSB2-Technology (WS-Batch-Ix)                           CA930010
060800        TO WST-Technology-Name (WS-Tch-Ix).                       CA930010
060900     MOVE WS-Tch-Max-SK TO WST-Technology-SK (WS-Tch-Ix).         CA930010
061000     MOVE WS-Tch-Max-SK TO WSB2-Technology-SK (WS-Batch-Ix).      CA930010
061100 AA031-Exit.                                                      CA930010
061200     EXIT SECTION.                                                CA930010
061300*                                                                 CA930010
061400 AA032-Write-One-Tch SECTION.                                     CA930010
061500***********************                                           CA930010
061600* Rewrites CA-Dim-Technology-File whole, same as AA022 does for   CA930010
061700* Dim-Location.                                                   CA930010
061800*                                                                 CA930010
061900     MOVE WST-Technology-SK (WS-Tch-Ix)   TO CDT-Technology-SK.   CA930010
062000     MOVE WST-Technology-Name (WS-Tch-Ix) TO CDT-Technology-Name. CA930010
062100     WRITE CA-Dim-Technology-Record.                              CA930010
062200 AA032-Exit.                                                      CA930010
062300     EXIT SECTION.                                                CA930010
062400*                                                                 CA930010
062500 AA040-Process-Dim-Seniority SECTION.                             CA930010
062600***********************                                           CA930010
062700* Same three-step shape again, this time against the seniority    CA930010
062800* store - WSB2-Seniority on the batch row already carries whateverCA930010
062900* AA032/33 in CA920 settled on (Rule S may have reclassified it   CA930010
063000* there), this SECTION never re-applies Rule S, it only looks the CA930010
063100* value up.                                                       CA930010
063200*                                                                 CA930010
063300     MOVE ZERO TO WS-Sen-Count WS-Sen-Max-SK WS-New-Sen-Count.    CA930010
063400     MOVE "N" TO WS-Store-Eof.                                    CA930010
063500     OPEN INPUT CA-Dim-Seniority-File.                            CA930010
063600     IF CA-Dim-Seniority-Status = "35"                            CA930010
063700        GO TO AA040-Scan-Batch.                                   CA930010
063800     IF NOT CA-Dim-Seniority-Ok                                   CA930010
063900        GO TO AA040-Scan-Batch.                                   CA930010
064000 AA040-Read-Store.                                                CA930010
064100     IF CA930-End-Of-Store                                        CA930010
064200        GO TO AA040-Close-In.                                     CA930010
064300     READ CA-Dim-Seniority-File                                   CA930010
064400        AT END                                                    CA930010
064500           MOVE "Y" TO WS-Store-Eof                               CA930010
064600           GO TO AA040-Close-In.                                  CA930010
064700     ADD 1 TO WS-Sen-Count.                                       CA930010
064800     SET WS-Sen-Ix TO WS-Sen-Count.                               CA930010
064900     MOVE CDS-Seniority-Name TO WSS-Seniority-Name (WS-Sen-Ix).   CA930010
065000     MOVE CDS-Seniority-SK   TO WSS-Seniority-SK (WS-Sen-Ix).     CA930010
065100     IF CDS-Seniority-SK > WS-Sen-Max-SK                          CA930010
065200        MOVE CDS-Seniority-SK TO WS-Sen-Max-SK.                   CA930010
065300     GO TO AA040-Read-Store.                                      CA930010
065400 AA040-Close-In.                                                  CA930010
065500     CLOSE CA-Dim-Seniority-File.                                 CA930010
065600 AA040-Scan-Batch.                                                CA930010
065700     MOVE "N" TO WS-Store-Eof.                                    CA930010
065800     PERFORM AA041-Resolve-One-Sen THRU AA041-Exit                CA930010
065900        VARYING WS-Batch-Ix FROM 1 BY 1                           CA930010
066000        UNTIL WS-Batch-Ix > WS-Batch-Count.                       CA930010
066100     OPEN OUTPUT CA-Dim-Seniority-File.                           CA930010
066200     PERFORM AA042-Write-One-Sen THRU AA042-Exit                  CA930010
066300        VARYING WS-Sen-Ix FROM 1 BY 1                             CA930010
066400        UNTIL WS-Sen-Ix > WS-Sen-Count.                           CA930010
066500     CLOSE CA-Dim-Seniority-File.                                 CA930010
066600 AA040-Exit.                                                      CA930010
066700     EXIT SECTION.                                                CA930010
066800*                                                                 CA930010
066900 AA041-Resolve-One-Sen SECTION.                                   CA930010
067000***********************                                           CA930010
067100* Matches on WSS-Seniority-Name - see AA021's remarks.            CA930010
067200*                                                                 CA930010
067300     SET WS-Sen-Jx TO 1.                                          CA930010
067400 AA041-Search.                                                    CA930010
067500     IF WS-Sen-Jx > WS-Sen-Count                                  CA930010
067600        GO TO AA041-Not-Found.                                    CA930010
067700     IF WSS-Seniority-Name (WS-Sen-Jx)                            CA930010
067800        = WSB2-Seniority (WS-Batch-Ix)                            CA930010
067900        MOVE WSS-Seniority-SK (WS-Sen-Jx)                         CA930010
068000           TO WSB2-Seniority-SK (WS-Batch-Ix)                     CA930010
068100        GO TO AA041-Exit.                                         CA930010
068200     SET WS-Sen-Jx UP BY 1.                                       CA930010
068300     GO TO AA041-Search.                                          CA930010
068400 AA041-Not-Found.                                                 CA930010
068500     ADD 1 TO WS-Sen-Count.                                       CA930010
068600     ADD 1 TO WS-Sen-Max-SK.                                      CA930010
068700     ADD 1 TO WS-New-Sen-Count.                                   CA930010
068800* Same high-water-key convention as AA021-Not-Found above.        CA930010
068900*                                                                 CA930010
069000     SET WS-Sen-Ix TO WS-Sen-Count.                               CA930010
069100     MOVE WSB2-Seniority (WS-Batch-Ix)                            CA930010
069200        TO WSS-Seniority-Name (WS-Sen-Ix).                        CA930010
069300     MOVE WS-Sen-Max-SK TO WSS-Seniority-SK (WS-Sen-Ix).          CA930010
069400     MOVE WS-Sen-Max-SK TO WSB2-Seniority-SK (WS-Batch-Ix).       CA930010
069500 AA041-Exit.                                                      CA930010
069600     EXIT SECTION.                                                CA930010
069700*                                                                 CA930010
069800 AA042-Write-One-Sen SECTION.                                     CA930010
069900***********************                                           CA930010
070000* Rewrites CA-Dim-Seniority-File whole, same as AA022.            CA930010
070100*                                                                 CA930010
070200     MOVE WSS-Seniority-SK (WS-Sen-Ix)   TO CDS-Seniority-SK.     CA930010
070300     MOVE WSS-Seniority-Name (WS-Sen-Ix) TO CDS-Seniority-Name.   CA930010
070400     WRITE CA-Dim-Seniority-Record.                               CA930010
070500 AA042-Exit.                                                      CA930010
070600     EXIT SECTION.                                                CA930010
070700*                                                                 CA930010
070800 AA050-Process-Dim-Candidate SECTION.                             CA930010
070900***********************                                           CA930010
071000* Keyed on Email alone per Ticket CA-0019 above - two candidates  CA930010
071100* can legitimately share a name, they cannot share an email, Rule CA930010
071200* E upstream in CA920 has already made sure of that.              CA930010
071300*                                                                 CA930010
071400* Same three-step shape as the other three key-bearing dimensions CA930010
071500* (AA020/30/40) - read or skip the store, resolve every batch row,CA930010
071600* rewrite the store whole - with Email standing in for the field  CA930010
071700* the other three match on.                                       CA930010
071800*                                                                 CA930010
071900     MOVE ZERO TO WS-Can-Count WS-Can-Max-SK WS-New-Can-Count.    CA930010
072000     MOVE "N" TO WS-Store-Eof.                                    CA930010
072100     OPEN INPUT CA-Dim-Candidate-File.                            CA930010
072200     IF CA-Dim-Candidate-Status = "35"                            CA930010
072300        GO TO AA050-Scan-Batch.                                   CA930010
072400     IF NOT CA-Dim-Candidate-Ok                                   CA930010
072500        GO TO AA050-Scan-Batch.                                   CA930010
072600 AA050-Read-Store.                                                CA930010
072700     IF CA930-End-Of-Store                                        CA930010
072800        GO TO AA050-Close-In.                                     CA930010
072900     READ CA-Dim-Candidate-File                                   CA930010
073000        AT END                                                    CA930010
073100           MOVE "Y" TO WS-Store-Eof                               CA930010
073200           GO TO AA050-Close-In.                                  CA930010
073300     ADD 1 TO WS-Can-Count.                                       CA930010
073400     SET WS-Can-Ix TO WS-Can-Count.                               CA930010
073500     MOVE CDC-Email         TO WSC-Email (WS-Can-Ix).             CA930010
073600     MOVE CDC-First-Name    TO WSC-First-Name (WS-Can-Ix).        CA930010
073700     MOVE CDC-Last-Name     TO WSC-Last-Name (WS-Can-Ix).         CA930010
073800     MOVE CDC-Candidate-SK  TO WSC-Candidate-SK (WS-Can-Ix).      CA930010
073900     IF CDC-Candidate-SK > WS-Can-Max-SK                          CA930010
074000        MOVE CDC-Candidate-SK TO WS-Can-Max-SK.                   CA930010
074100     GO TO AA050-Read-Store.                                      CA930010
074200 AA050-Close-In.                                                  CA930010
074300     CLOSE CA-Dim-Candidate-File.                                 CA930010
074400 AA050-Scan-Batch.                                                CA930010
074500     MOVE "N" TO WS-Store-Eof.                                    CA930010
074600     PERFORM AA051-Resolve-One-Can THRU AA051-Exit                CA930010
074700        VARYING WS-Batch-Ix FROM 1 BY 1                           CA930010
074800        UNTIL WS-Batch-Ix > WS-Batch-Count.                       CA930010
074900     OPEN OUTPUT CA-Dim-Candidate-File.                           CA930010
075000     PERFORM AA052-Write-One-Can THRU AA052-Exit                  CA930010
075100        VARYING WS-Can-Ix FROM 1 BY 1                             CA930010
075200        UNTIL WS-Can-Ix > WS-Can-Count.                           CA930010
075300     CLOSE CA-Dim-Candidate-File.                                 CA930010
075400 AA050-Exit.                                                      CA930010
075500     EXIT SECTION.                                                CA930010
075600*                                                                 CA930010
075700 AA051-Resolve-One-Can SECTION.                                   CA930010
075800***********************                                           CA930010
075900* Matches on WSC-Email - see AA021's remarks for the general      CA930010
076000* search/append shape, identical apart from the field and the     CA930010
076100* extra first/last name fields carried into a new row.            CA930010
076200*                                                                 CA930010
076300     SET WS-Can-Jx TO 1.                                          CA930010
076400 AA051-Search.                                                    CA930010
076500     IF WS-Can-Jx > WS-Can-Count                                  CA930010
076600        GO TO AA051-Not-Found.                                    CA930010
076700     IF WSC-Email (WS-Can-Jx) = WSB2-Email (WS-Batch-Ix)          CA930010
076800        MOVE WSC-Candidate-SK (WS-Can-Jx)                         CA930010
076900           TO WSB2-Candidate-SK (WS-Batch-Ix)                     CA930010
077000        GO TO AA051-Exit.                                         CA930010
077100     SET WS-Can-Jx UP BY 1.                                       CA930010
077200     GO TO AA051-Search.                                          CA930010
077300 AA051-Not-Found.                                                 CA930010
077400     ADD 1 TO WS-Can-Count.                                       CA930010
077500     ADD 1 TO WS-Can-Max-SK.                                      CA930010
077600     ADD 1 TO WS-New-Can-Count.                                   CA930010
077700* Same high-water-key convention as AA021-Not-Found above, keyed  CA930010
077800* on Email rather than a single code field.                       CA930010
077900*                                                                 CA930010
078000     SET WS-Can-Ix TO WS-Can-Count.                               CA930010
078100     MOVE WSB2-Email (WS-Batch-Ix)      TO WSC-Email (WS-Can-Ix). CA930010
078200     MOVE WSB2-First-Name (WS-Batch-Ix)                           CA930010
078300        TO WSC-First-Name (WS-Can-Ix).                            CA930010
078400     MOVE WSB2-Last-Name (WS-Batch-Ix)                            CA930010
078500        TO WSC-Last-Name (WS-Can-Ix).                             CA930010
078600     MOVE WS-Can-Max-SK TO WSC-Candidate-SK (WS-Can-Ix).          CA930010
078700     MOVE WS-Can-Max-SK TO WSB2-Candidate-SK (WS-Batch-Ix).       CA930010
078800 AA051-Exit.                                                      CA930010
078900     EXIT SECTION.                                                CA930010
079000*                                                                 CA930010
079100 AA052-Write-One-Can SECTION.                                     CA930010
079200***********************                                           CA930010
079300* Rewrites CA-Dim-Candidate-File whole, same as AA022.            CA930010
079400*                                                                 CA930010
079500     MOVE WSC-Candidate-SK (WS-Can-Ix) TO CDC-Candidate-SK.       CA930010
079600     MOVE WSC-First-Name (WS-Can-Ix)   TO CDC-First-Name.         CA930010
079700     MOVE WSC-Last-Name (WS-Can-Ix)    TO CDC-Last-Name.          CA930010
079800     MOVE WSC-Email (WS-Can-Ix)        TO CDC-Email.              CA930010
079900     WRITE CA-Dim-Candidate-Record.                               CA930010
080000 AA052-Exit.                                                      CA930010
080100     EXIT SECTION.                                                CA930010
080200*                                                                 CA930010
080300 AA060-Process-Dim-Date SECTION.                                  CA930010
080400***********************                                           CA930010
080500* No surrogate is assigned here - Date-SK is natural and surrogateCA930010
080600* both, so this is a straight exists-or-append against the store. CA930010
080700*                                                                 CA930010
080800* Still the same read-store / resolve-batch / rewrite-store shape CA930010
080900* as the other four dimensions, but AA061 below never hands out a CA930010
081000* new key on a miss the way AA021/31/41/51 do - it copies         CA930010
081100* WSB2-Date-SK straight onto the new row, since CA905 already     CA930010
081200* minted that value back in CA920 from the calendar fields        CA930010
081300* themselves.                                                     CA930010
081400*                                                                 CA930010
081500     MOVE ZERO TO WS-Dte-Count WS-New-Dte-Count.                  CA930010
081600     MOVE "N" TO WS-Store-Eof.                                    CA930010
081700     OPEN INPUT CA-Dim-Date-File.                                 CA930010
081800     IF CA-Dim-Date-Status = "35"                                 CA930010
081900        GO TO AA060-Scan-Batch.                                   CA930010
082000     IF NOT CA-Dim-Date-Ok                                        CA930010
082100        GO TO AA060-Scan-Batch.                                   CA930010
082200* Same file-status 35 convention as AA020 above.                  CA930010
082300*                                                                 CA930010
082400 AA060-Read-Store.                                                CA930010
082500     IF CA930-End-Of-Store                                        CA930010
082600        GO TO AA060-Close-In.                                     CA930010
082700     READ CA-Dim-Date-File                                        CA930010
082800        AT END                                                    CA930010
082900           MOVE "Y" TO WS-Store-Eof                               CA930010
083000           GO TO AA060-Close-In.                                  CA930010
083100     ADD 1 TO WS-Dte-Count.                                       CA930010
083200     SET WS-Dte-Ix TO WS-Dte-Count.                               CA930010
083300     MOVE CDD-Date-SK     TO WSD-Date-SK (WS-Dte-Ix).             CA930010
083400     MOVE CDD-Full-Date   TO WSD-Full-Date (WS-Dte-Ix).           CA930010
083500     MOVE CDD-Year        TO WSD-Year (WS-Dte-Ix).                CA930010
083600     MOVE CDD-Month       TO WSD-Month (WS-Dte-Ix).               CA930010
083700     MOVE CDD-Day         TO WSD-Day (WS-Dte-Ix).                 CA930010
083800     MOVE CDD-Quarter     TO WSD-Quarter (WS-Dte-Ix).             CA930010
083900     GO TO AA060-Read-Store.                                      CA930010
084000 AA060-Close-In.                                                  CA930010
084100     CLOSE CA-Dim-Date-File.                                      CA930010
084200 AA060-Scan-Batch.                                                CA930010
084300     MOVE "N" TO WS-Store-Eof.                                    CA930010
084400     PERFORM AA061-Resolve-One-Dte THRU AA061-Exit                CA930010
084500        VARYING WS-Batch-Ix FROM 1 BY 1                           CA930010
084600        UNTIL WS-Batch-Ix > WS-Batch-Count.                       CA930010
084700     OPEN OUTPUT CA-Dim-Date-File.                                CA930010
084800     PERFORM AA062-Write-One-Dte THRU AA062-Exit                  CA930010
084900        VARYING WS-Dte-Ix FROM 1 BY 1                             CA930010
085000        UNTIL WS-Dte-Ix > WS-Dte-Count.                           CA930010
085100     CLOSE CA-Dim-Date-File.                                      CA930010
085200 AA060-Exit.                                                      CA930010
085300     EXIT SECTION.                                                CA930010
085400*                                                                 CA930010
085500 AA061-Resolve-One-Dte SECTION.                                   CA930010
085600***********************                                           CA930010
085700* Matches on WSD-Date-SK directly rather than on a text field - a CA930010
085800* hit means this calendar day is already on the store and the     CA930010
085900* SECTION exits with nothing further to do, a miss appends the    CA930010
086000* batch row's own date fields as a new member with no key         CA930010
086100* generation step.                                                CA930010
086200*                                                                 CA930010
086300     SET WS-Dte-Jx TO 1.                                          CA930010
086400 AA061-Search.                                                    CA930010
086500     IF WS-Dte-Jx > WS-Dte-Count                                  CA930010
086600        GO TO AA061-Not-Found.                                    CA930010
086700     IF WSD-Date-SK (WS-Dte-Jx) = WSB2-Date-SK (WS-Batch-Ix)      CA930010
086800        GO TO AA061-Exit.                                         CA930010
086900     SET WS-Dte-Jx UP BY 1.                                       CA930010
087000     GO TO AA061-Search.                                          CA930010
087100 AA061-Not-Found.                                                 CA930010
087200     ADD 1 TO WS-Dte-Count.                                       CA930010
087300     ADD 1 TO WS-New-Dte-Count.                                   CA930010
087400* No max-key ADD here, unlike the other four dimensions - see the CA930010
087500* SECTION remarks above, Date-SK needs no key of its own to be    CA930010
087600* generated.                                                      CA930010
087700*                                                                 CA930010
087800     SET WS-Dte-Ix TO WS-Dte-Count.                               CA930010
087900     MOVE WSB2-Date-SK (WS-Batch-Ix)                              CA930010
088000        TO WSD-Date-SK (WS-Dte-Ix).                               CA930010
088100     MOVE WSB2-Full-Date (WS-Batch-Ix)                            CA930010
088200        TO WSD-Full-Date (WS-Dte-Ix).                             CA930010
088300     MOVE WSB2-App-Year (WS-Batch-Ix)   TO WSD-Year (WS-Dte-Ix).  CA930010
088400     MOVE WSB2-App-Month (WS-Batch-Ix)  TO WSD-Month (WS-Dte-Ix). CA930010
088500     MOVE WSB2-App-Day (WS-Batch-Ix)    TO WSD-Day (WS-Dte-Ix).   CA930010
088600     MOVE WSB2-App-Quarter (WS-Batch-Ix)                          CA930010
088700        TO WSD-Quarter (WS-Dte-Ix).                               CA930010
088800 AA061-Exit.                                                      CA930010
088900     EXIT SECTION.                                                CA930010
089000*                                                                 CA930010
089100 AA062-Write-One-Dte SECTION.                                     CA930010
089200***********************                                           CA930010
089300* Rewrites CA-Dim-Date-File whole, same as AA022.                 CA930010
089400*                                                                 CA930010
089500     MOVE WSD-Date-SK (WS-Dte-Ix)    TO CDD-Date-SK.              CA930010
089600     MOVE WSD-Full-Date (WS-Dte-Ix)  TO CDD-Full-Date.            CA930010
089700     MOVE WSD-Year (WS-Dte-Ix)       TO CDD-Year.                 CA930010
089800     MOVE WSD-Month (WS-Dte-Ix)      TO CDD-Month.                CA930010
089900     MOVE WSD-Day (WS-Dte-Ix)        TO CDD-Day.                  CA930010
090000     MOVE WSD-Quarter (WS-Dte-Ix)    TO CDD-Quarter.              CA930010
090100     WRITE CA-Dim-Date-Record.                                    CA930010
090200 AA062-Exit.                                                      CA930010
090300     EXIT SECTION.                                                CA930010
090400*                                                                 CA930010
090500 AA070-Build-Facts SECTION.                                       CA930010
090600***********************                                           CA930010
090700* Every FK has been resolved by the five loads above - this is a  CA930010
090800* straight append, one fact row per surviving application, never  CA930010
090900* re-read or matched back against what is already on the file.    CA930010
091000*                                                                 CA930010
091100* OPEN EXTEND is tried first so a second run the same night adds  CA930010
091200* to the fact file rather than replacing it - file-status 35 on   CA930010
091300* that OPEN means there is nothing to extend yet, so this SECTION CA930010
091400* falls back to OPEN OUTPUT for a first-ever run, the same 35     CA930010
091500* convention AA020 and its sister SECTIONs use for their own      CA930010
091600* stores.                                                         CA930010
091700*                                                                 CA930010
091800     MOVE ZERO TO CA-Return-Code.                                 CA930010
091900     OPEN EXTEND CA-Fact-Application-File.                        CA930010
092000     IF CA-Fact-Status = "35"                                     CA930010
092100        OPEN OUTPUT CA-Fact-Application-File.                     CA930010
092200     IF NOT CA-Fact-Ok                                            CA930010
092300* CA-Fact-Status is refreshed by the OPEN OUTPUT fallback just theCA930010
092400* same as by the OPEN EXTEND above it, so the NOT CA-Fact-Ok test CA930010
092500* below always reads the result of whichever OPEN actually ran    CA930010
092600* last, never a stale value.                                      CA930010
092700*                                                                 CA930010
092800        DISPLAY CA930-Msg-Open-Fct CA-Fact-Status                 CA930010
092900        MOVE 1 TO CA-Return-Code                                  CA930010
093000        GO TO AA070-Exit.                                         CA930010
093100     PERFORM AA071-Write-One-Fact THRU AA071-Exit                 CA930010
093200        VARYING WS-Batch-Ix FROM 1 BY 1                           CA930010
093300        UNTIL WS-Batch-Ix > WS-Batch-Count.                       CA930010
093400     CLOSE CA-Fact-Application-File.                              CA930010
093500 AA070-Exit.                                                      CA930010
093600     EXIT SECTION.                                                CA930010
093700*                                                                 CA930010
093800 AA071-Write-One-Fact SECTION.                                    CA930010
093900***********************                                           CA930010
094000* One fact row per WS-Batch-Table entry - every key field moved   CA930010
094100* here was filled in by one of the five resolve SECTIONs above,   CA930010
094200* this paragraph itself never searches or assigns a key, it only  CA930010
094300* assembles and writes.                                           CA930010
094400*                                                                 CA930010
094500     MOVE WSB2-Candidate-SK (WS-Batch-Ix)  TO CDF-Candidate-SK.   CA930010
094600     MOVE WSB2-Seniority-SK (WS-Batch-Ix)  TO CDF-Seniority-SK.   CA930010
094700     MOVE WSB2-Technology-SK (WS-Batch-Ix) TO CDF-Technology-SK.  CA930010
094800     MOVE WSB2-Location-SK (WS-Batch-Ix)   TO CDF-Location-SK.    CA930010
094900     MOVE WSB2-Date-SK (WS-Batch-Ix)       TO CDF-Date-SK.        CA930010
095000     MOVE WSB2-YOE (WS-Batch-Ix)           TO CDF-YOE.            CA930010
095100     MOVE WSB2-Code-Chall-Score (WS-Batch-Ix)                     CA930010
095200        TO CDF-Code-Chall-Score.                                  CA930010
095300     MOVE WSB2-Tech-Intvw-Score (WS-Batch-Ix)                     CA930010
095400        TO CDF-Tech-Intvw-Score.                                  CA930010
095500     MOVE WSB2-Is-Hired (WS-Batch-Ix)      TO CDF-Is-Hired.       CA930010
095600     WRITE CA-Fact-Application-Record.                            CA930010
095700     ADD 1 TO WS-Fact-Count.                                      CA930010
095800 AA071-Exit.                                                      CA930010
095900     EXIT SECTION.                                                CA930010
