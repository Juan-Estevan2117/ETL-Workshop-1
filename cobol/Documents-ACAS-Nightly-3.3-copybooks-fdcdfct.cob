000100********************************************                      CA900180
000200*                                          *                      CA900180
000300*  Record Definition For Fact-Application  *                      CA900180
000400*     No key - always appended, never      *                      CA900180
000500*     re-read for dedup purposes           *                      CA900180
000600********************************************                      CA900180
000700* File size 47 bytes (43 data + 4 reserve).                       CA900180
000800*                                                                 CA900180
000900* 11/11/25 DRA - Created.                                         CA900180
001000*                                                                 CA900180
001100 FD  CA-Fact-Application-File.                                    CA900180
001200 01  CA-Fact-Application-Record.                                  CA900180
001300     03  CDF-Candidate-SK      pic 9(6).                          CA900180
001400     03  CDF-Seniority-SK      pic 9(6).                          CA900180
001500     03  CDF-Technology-SK     pic 9(6).                          CA900180
001600     03  CDF-Location-SK       pic 9(6).                          CA900180
001700     03  CDF-Date-SK           pic 9(8).                          CA900180
001800     03  CDF-YOE               pic 9(2).                          CA900180
001900     03  CDF-Code-Chall-Score  pic 9(2)v9(2).                     CA900180
002000     03  CDF-Tech-Intvw-Score  pic 9(2)v9(2).                     CA900180
002100     03  CDF-Is-Hired          pic 9.                             CA900180
002200     03  filler                pic x(4).                          CA900180
002300*                                                                 CA900180
