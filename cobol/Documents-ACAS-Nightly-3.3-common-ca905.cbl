000100***************************************************************** CA905010
000200*                                                               * CA905010
000300*              Candidate Application Date Validation            * CA905010
000400*                                                               * CA905010
000500***************************************************************** CA905010
000600*                                                                 CA905010
000700 IDENTIFICATION DIVISION.                                         CA905010
000800 PROGRAM-ID.     CA905.                                           CA905010
000900 AUTHOR.         D R ASHWORTH.                                    CA905010
001000 INSTALLATION.   APPLEWOOD COMPUTERS - CA SUITE.                  CA905010
001100 DATE-WRITTEN.   11/11/2025.                                      CA905010
001200 DATE-COMPILED.                                                   CA905010
001300 SECURITY.       COPYRIGHT (C) 2025, APPLEWOOD COMPUTERS.         CA905010
001400*                DISTRIBUTED UNDER THE GNU GPL - SEE FILE COPYING CA905010
001500*                FOR DETAILS.                                     CA905010
001600*                                                                 CA905010
001700* Remarks.       Validates an ISO (YYYY-MM-DD) application date,  CA905010
001800*                and when it is a real calendar date, expands it  CA905010
001900*                into year / month / day / quarter and the        CA905010
002000*                YYYYMMDD Date-SK used to key DIM-DATE.  CALLed   CA905010
002100*                once per surviving record from CA920 (Rule D).   CA905010
002200*                                                                 CA905010
002300*                No intrinsic date FUNCTIONs used - mirrors the   CA905010
002400*                house maps04 routine before it was converted to  CA905010
002500*                use them, still the form other modules in this   CA905010
002600*                shop rely on for portability.                    CA905010
002700*                                                                 CA905010
002800* Called by.     CA920.                                           CA905010
002900*                                                                 CA905010
003000* Error messages used.  None - returned in CA905-Valid flag.      CA905010
003100*                                                                 CA905010
003200* Changes:                                                        CA905010
003300* 11/11/25 DRA - 1.00 Created.                                    CA905010
003400* 14/11/25 DRA - 1.01 Leap-year test was testing CA905-Year beforeCA905010
003500*                     it was moved from the linkage date - fixed, CA905010
003600*                     found testing 2024-02-29.                   CA905010
003700* 02/12/25 DRA - 1.02 Ticket CA-0019: reject separators other thanCA905010
003800*                     "-" instead of silently accepting "/".      CA905010
003900* 09/12/25 DRA - 1.03 Ticket CA-0021: days-per-month table was a  CA905010
004000*                     VALUE literal REDEFINEd as COMP - the two   CA905010
004100*                     ASCII digit bytes were being read as a      CA905010
004200*                     binary number, not the decimal day count -  CA905010
004300*                     rebuilt as 12 DISPLAY elementary items, alsoCA905010
004400*                     corrected the digit order from March on     CA905010
004500*                     (was giving April 31 days and March 30).    CA905010
004600* 15/01/26 DRA - 1.04 Added a quick eyeball check after the fix   CA905010
004700*                     above by feeding 2025-04-31 and 2025-03-31  CA905010
004800*                     through CA920 end to end - April now drops, CA905010
004900*                     March now loads. No further change needed.  CA905010
005000*                                                                 CA905010
005100 ENVIRONMENT DIVISION.                                            CA905010
005200 COPY "envdiv.cob".                                               CA905010
005300 INPUT-OUTPUT SECTION.                                            CA905010
005400 FILE-CONTROL.                                                    CA905010
005500 DATA DIVISION.                                                   CA905010
005600 FILE SECTION.                                                    CA905010
005700 WORKING-STORAGE SECTION.                                         CA905010
005800 77  Prog-Name           pic x(15) value "CA905 (1.02)".          CA905010
005900*                                                                 CA905010
006000 01  WS-Divide-Work.                                              CA905010
006100     03  WS-Divide-Dividend    pic 9(4)  comp.                    CA905010
006200     03  WS-Divide-Quotient    pic 99    comp.                    CA905010
006300     03  WS-Divide-Remainder   pic 99    comp.                    CA905010
006400     03  filler                pic x(2).                          CA905010
006500*                                                                 CA905010
006600 01  WS-Leap-Switch        pic x     value "N".                   CA905010
006700     88  WS-Leap-Year                value "Y".                   CA905010
006800*                                                                 CA905010
006900* Days-per-month table held as 12 separate DISPLAY constants, not CA905010
007000* packed into one VALUE string and REDEFINEd as COMP - a literal'sCA905010
007100* bytes are character data, and overlaying COMP on character bytesCA905010
007200* does not reinterpret "31" as the number 31.                     CA905010
007300*                                                                 CA905010
007400 01  WS-Days-In-Month-Values.                                     CA905010
007500     03  filler                pic 99  value 31.                  CA905010
007600     03  filler                pic 99  value 28.                  CA905010
007700     03  filler                pic 99  value 31.                  CA905010
007800     03  filler                pic 99  value 30.                  CA905010
007900     03  filler                pic 99  value 31.                  CA905010
008000     03  filler                pic 99  value 30.                  CA905010
008100     03  filler                pic 99  value 31.                  CA905010
008200     03  filler                pic 99  value 31.                  CA905010
008300     03  filler                pic 99  value 30.                  CA905010
008400     03  filler                pic 99  value 31.                  CA905010
008500     03  filler                pic 99  value 30.                  CA905010
008600     03  filler                pic 99  value 31.                  CA905010
008700 01  WS-Days-In-Month-Table redefines WS-Days-In-Month-Values.    CA905010
008800     03  WS-Days-For-Month     pic 99  occurs 12.                 CA905010
008900*                                                                 CA905010
009000 01  WS-Work-Date.                                                CA905010
009100     03  WS-Work-Year          pic 9(4).                          CA905010
009200     03  WS-Work-Hyp1          pic x.                             CA905010
009300     03  WS-Work-Month         pic 9(2).                          CA905010
009400     03  WS-Work-Hyp2          pic x.                             CA905010
009500     03  WS-Work-Day           pic 9(2).                          CA905010
009600     03  filler                pic x(1).                          CA905010
009700 01  WS-Work-Date9 redefines WS-Work-Date pic x(11).              CA905010
009800*                                                                 CA905010
009900 LINKAGE SECTION.                                                 CA905010
010000 01  CA905-Parms.                                                 CA905010
010100     03  CA905-Date-In         pic x(10).                         CA905010
010200     03  CA905-Valid           pic x.                             CA905010
010300         88  CA905-Date-Valid        value "Y".                   CA905010
010400         88  CA905-Date-Invalid      value "N".                   CA905010
010500     03  CA905-Year            pic 9(4).                          CA905010
010600     03  CA905-Month           pic 9(2).                          CA905010
010700     03  CA905-Day             pic 9(2).                          CA905010
010800     03  CA905-Quarter         pic 9.                             CA905010
010900     03  CA905-Date-SK         pic 9(8).                          CA905010
011000     03  CA905-Date-SK-R redefines CA905-Date-SK.                 CA905010
011100         05  CA905-SK-CCYY         pic 9(4).                      CA905010
011200         05  CA905-SK-MM           pic 9(2).                      CA905010
011300         05  CA905-SK-DD           pic 9(2).                      CA905010
011400     03  filler                pic x(4).                          CA905010
011500*                                                                 CA905010
011600 PROCEDURE DIVISION USING CA905-Parms.                            CA905010
011700*                                                                 CA905010
011800 AA000-Main SECTION.                                              CA905010
011900***********************                                           CA905010
012000     MOVE CA905-Date-In TO WS-Work-Date9.                         CA905010
012100     MOVE "N" TO CA905-Valid.                                     CA905010
012200     IF WS-Work-Hyp1 NOT = "-" OR WS-Work-Hyp2 NOT = "-"          CA905010
012300        GO TO AA000-Exit.                                         CA905010
012400     IF WS-Work-Year NOT NUMERIC                                  CA905010
012500        OR WS-Work-Month NOT NUMERIC                              CA905010
012600        OR WS-Work-Day NOT NUMERIC                                CA905010
012700        GO TO AA000-Exit.                                         CA905010
012800     IF WS-Work-Month < 1 OR > 12                                 CA905010
012900        GO TO AA000-Exit.                                         CA905010
013000     PERFORM AA010-Test-Leap-Year THRU AA010-Exit.                CA905010
013100     MOVE WS-Days-For-Month (WS-Work-Month)                       CA905010
013200        TO WS-Divide-Remainder.                                   CA905010
013300     IF WS-Work-Month = 2 AND WS-Leap-Year                        CA905010
013400        ADD 1 TO WS-Divide-Remainder.                             CA905010
013500     IF WS-Work-Day < 1 OR > WS-Divide-Remainder                  CA905010
013600        GO TO AA000-Exit.                                         CA905010
013700*                                                                 CA905010
013800* Date is a genuine calendar date - expand it.                    CA905010
013900*                                                                 CA905010
014000     MOVE WS-Work-Year  TO CA905-Year.                            CA905010
014100     MOVE WS-Work-Month TO CA905-Month.                           CA905010
014200     MOVE WS-Work-Day   TO CA905-Day.                             CA905010
014300     SUBTRACT 1 FROM WS-Work-Month GIVING WS-Divide-Dividend.     CA905010
014400     DIVIDE WS-Divide-Dividend BY 3                               CA905010
014500        GIVING WS-Divide-Quotient                                 CA905010
014600        REMAINDER WS-Divide-Remainder.                            CA905010
014700     ADD 1 TO WS-Divide-Quotient GIVING CA905-Quarter.            CA905010
014800     COMPUTE CA905-Date-SK =                                      CA905010
014900        (CA905-Year * 10000) + (CA905-Month * 100) + CA905-Day.   CA905010
015000     MOVE "Y" TO CA905-Valid.                                     CA905010
015100*                                                                 CA905010
015200 AA000-Exit.                                                      CA905010
015300     EXIT SECTION.                                                CA905010
015400*                                                                 CA905010
015500 AA010-Test-Leap-Year SECTION.                                    CA905010
015600***********************                                           CA905010
015700* Leap if divisible by 4 and not by 100, unless also by 400.      CA905010
015800* Worked with DIVIDE/REMAINDER rather than FUNCTION MOD, same as  CA905010
015900* the shop does its other date arithmetic.                        CA905010
016000*                                                                 CA905010
016100     MOVE "N" TO WS-Leap-Switch.                                  CA905010
016200     MOVE WS-Work-Year TO WS-Divide-Dividend.                     CA905010
016300     DIVIDE WS-Divide-Dividend BY 4                               CA905010
016400        GIVING WS-Divide-Quotient                                 CA905010
016500        REMAINDER WS-Divide-Remainder.                            CA905010
016600     IF WS-Divide-Remainder NOT = ZERO                            CA905010
016700        GO TO AA010-EXIT.                                         CA905010
016800     DIVIDE WS-Divide-Dividend BY 400                             CA905010
016900        GIVING WS-Divide-Quotient                                 CA905010
017000        REMAINDER WS-Divide-Remainder.                            CA905010
017100     IF WS-Divide-Remainder = ZERO                                CA905010
017200        MOVE "Y" TO WS-Leap-Switch                                CA905010
017300        GO TO AA010-EXIT.                                         CA905010
017400     DIVIDE WS-Divide-Dividend BY 100                             CA905010
017500        GIVING WS-Divide-Quotient                                 CA905010
017600        REMAINDER WS-Divide-Remainder.                            CA905010
017700     IF WS-Divide-Remainder NOT = ZERO                            CA905010
017800        MOVE "Y" TO WS-Leap-Switch.                               CA905010
017900*                                                                 CA905010
018000 AA010-Exit.                                                      CA905010
018100     EXIT SECTION.                                                CA905010
