000100*                                                                 CA900150
000200* SELCDCAN.COB                                                    CA900150
000300* Select clause for the DIM-CANDIDATE store.                      CA900150
000400*                                                                 CA900150
000500* 11/11/25 DRA - Created.                                         CA900150
000600*                                                                 CA900150
000700 SELECT CA-Dim-Candidate-File ASSIGN TO "CADIMCAN"                CA900150
000800     ORGANIZATION IS LINE SEQUENTIAL                              CA900150
000900     ACCESS MODE IS SEQUENTIAL                                    CA900150
001000     FILE STATUS IS CA-Dim-Candidate-Status.                      CA900150
