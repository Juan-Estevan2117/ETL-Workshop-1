000100********************************************                      CA900140
000200*                                          *                      CA900140
000300*  Record Definition For Dim-Candidate     *                      CA900140
000400*     Uses Email as natural key            *                      CA900140
000500********************************************                      CA900140
000600* File size 120 bytes (116 data + 4 reserve).                     CA900140
000700*                                                                 CA900140
000800* 11/11/25 DRA - Created.                                         CA900140
000900*                                                                 CA900140
001000 FD  CA-Dim-Candidate-File.                                       CA900140
001100 01  CA-Dim-Candidate-Record.                                     CA900140
001200     03  CDC-Candidate-SK      pic 9(6).                          CA900140
001300     03  CDC-First-Name        pic x(30).                         CA900140
001400     03  CDC-Last-Name         pic x(30).                         CA900140
001500     03  CDC-Email             pic x(50).                         CA900140
001600     03  filler                pic x(4).                          CA900140
001700*                                                                 CA900140
